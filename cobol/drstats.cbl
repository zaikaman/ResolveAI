000100******************************************************************
000200*    DRSTATS  --  CUSTOMER PAYMENT STATISTICS OUTPUT RECORD      *
000300*    COPY MEMBER FOR THE  STATSOUT  FILE.  ONE 01-LEVEL WRITTEN  *
000400*    PER CUSTOMER BY DR2500 AFTER THE PAYMENT HISTORY IS SCANNED.*
000500******************************************************************
000600*    87-01  RTW   ORIGINAL LAYOUT
000700*    89-08  KLO   ADDED CURRENT/LONGEST STREAK PER REQ 2244
000750*    05-06  DWH   FIX:  RECORD ONLY TOTALED 71 BYTES AGAINST THE
000760*                 90-BYTE STANDARD -- FILLER WIDENED 20 TO 39
000800******************************************************************
000900 01  DR-PAYMENT-STATS-REC.
001000     05  ST-CUST-ID                  PIC X(8).
001100     05  ST-TOTAL-PAYMENTS           PIC 9(5).
001200     05  ST-TOTAL-AMOUNT-PAID        PIC S9(9)V99  COMP-3.
001300     05  ST-TOTAL-INTEREST-SAVED     PIC S9(7)V99  COMP-3.
001400     05  ST-PAYMENTS-THIS-MONTH      PIC 9(3).
001500     05  ST-AMOUNT-THIS-MONTH        PIC S9(7)V99  COMP-3.
001600     05  ST-PAYMENTS-LAST-30         PIC 9(3).
001700     05  ST-AMOUNT-LAST-30           PIC S9(7)V99  COMP-3.
001800     05  ST-CURRENT-STREAK           PIC 9(3).
001900     05  ST-LONGEST-STREAK           PIC 9(3).
002000     05  ST-AVERAGE-PAYMENT          PIC S9(7)V99  COMP-3.
002100     05  FILLER                      PIC X(39).
