000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     DR1500.
000300 AUTHOR.         R T WEATHERS.
000400 INSTALLATION.   CNP DATA PROCESSING - CONSUMER SYSTEMS.
000500 DATE-WRITTEN.   04/14/1986.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - CONSUMER FINANCIAL DATA.
000800******************************************************************
000900*    DR1500  --  DEBT RESOLUTION PLAN GENERATION                 *
001000*                                                                *
001100*    READS ONE PLANPARM CONTROL RECORD PER CUSTOMER, PULLS THAT  *
001200*    CUSTOMER'S OPEN DEBTS FROM THE DEBTS EXTRACT INTO A WORKING *
001300*    TABLE, AND SIMULATES MONTH-BY-MONTH PAYOFF UNDER THE        *
001400*    REQUESTED STRATEGY (AVALANCHE = HIGHEST-RATE-FIRST, OR      *
001500*    SNOWBALL = LOWEST-BALANCE-FIRST).  WRITES THE MONTHLY       *
001600*    SCHEDULE, THE MONTHLY PROJECTION, THE PLAN SUMMARY, THE     *
001700*    PAYOFF ORDER, AND A 132-COLUMN PRINT REPORT.  A MINIMUM-    *
001800*    PAYMENTS-ONLY BASELINE IS ALSO RUN SO THE SUMMARY AND       *
001900*    REPORT CAN SHOW INTEREST AND MONTHS SAVED.  WHEN THE        *
002000*    CONTROL RECORD ASKS FOR A WHAT-IF (RATE CUT, LUMP SUM, OR   *
002100*    INCOME CHANGE) THE PLAN IS RE-SIMULATED ON ADJUSTED INPUTS  *
002200*    AND COMPARED TO THE CURRENT PLAN ON THE REPORT ONLY --      *
002300*    NOTHING FROM THE WHAT-IF PASS IS WRITTEN TO THE OUTPUT      *
002400*    FILES.                                                      *
002500******************************************************************
002600*                       C H A N G E   L O G                      *
002700******************************************************************
002800*    86-04-14  RTW  ORIGINAL PROGRAM, REQ 2201 (AVALANCHE/
002900*                   SNOWBALL PAYOFF SIMULATION FOR THE CONSUMER
003000*                   DEBT RESOLUTION PILOT)
003100*    86-05-02  RTW  ADDED MINIMUM-PAYMENTS-ONLY BASELINE SO THE
003200*                   SUMMARY CAN SHOW INTEREST/MONTHS SAVED
003300*    86-06-30  RTW  ADDED PLAN SUMMARY AND PAYOFF ORDER OUTPUTS
003400*    86-11-11  RTW  BUDGET FLOOR/CAP RULES ADDED PER PILOT REVIEW
003500*                   (FLOOR AT SUM OF MINIMUMS, CAP AT SUM OF
003600*                   STARTING BALANCES PLUS $1000)
003700*    87-02-19  RTW  600-MONTH SIMULATION CAP ADDED -- SEE A
003800*                   CUSTOMER RECORD LOOP FOREVER ON BAD DATA
003900*    89-07-05  KLO  REQ 2201 PHASE 2 -- WHAT-IF SIMULATION
004000*                   (RATE OVERRIDE, LUMP SUM, INCOME CHANGE),
004100*                   NOTHING FROM A WHAT-IF PASS IS PERSISTED
004200*    89-07-22  KLO  132-COLUMN PLAN REPORT ADDED, CONTROL BREAK
004300*                   ON MONTH, PAYOFF ORDER LISTED AT THE END
004400*    91-09-30  TAF  DEBT TABLE ENLARGED, DEBTS FILE NOW CARRIES
004500*                   MORE THAN ONE CLIENT PER RUN
004600*    93-04-08  TAF  FIX:  EXTRA PAYMENT COULD BE HANDED TO A
004700*                   DEBT THAT NEVER RECEIVED A MINIMUM THIS
004800*                   MONTH (BUDGET EXHAUSTED IN PASS 1) -- NOW
004900*                   SKIPPED PER PILOT REVIEW NOTES
005000*    95-01-17  TAF  ZERO-ACTIVE-DEBT CUSTOMERS NOW GET AN EMPTY
005100*                   PLAN RECORD INSTEAD OF BEING SKIPPED
005200*    98-12-03  MPL  Y2K -- ALL DATE FIELDS ON THIS PROGRAM'S
005300*                   FILES CONFIRMED FULL 4-DIGIT YEAR, NO
005400*                   WINDOWING LOGIC REQUIRED, NO CODE CHANGED
005500*    99-06-21  MPL  REQ 4471 -- DEFAULT START DATE (WHEN THE
005600*                   CONTROL RECORD LEAVES IT ZERO) IS NOW FIRST
005700*                   OF THE MONTH AFTER THE RUN DATE
005800*    03-06-10  MPL  REQ 4471 -- MINOR REPORT HEADING WORDING
005810*    05-02-14  DWH  FIX:  FINAL TOTALS/PAYOFF ORDER SECTION WAS
005820*                   PRINTING ONLY ONCE FOR THE WHOLE RUN, OFF THE
005830*                   LAST CUSTOMER'S NUMBERS -- EVERY PLAN AHEAD OF
005840*                   THE LAST ON THE PLANPARM FILE WAS MISSING IT
005850*                   ENTIRELY.  MOVED THE PERFORM INTO D030 SO IT
005860*                   FIRES ONCE PER PLAN, RIGHT BEHIND THAT PLAN'S
005870*                   OWN REPORT
005880*    05-02-14  DWH  FIX:  WHAT-IF SECTION NEVER PRINTED A DEBT-
005882*                   FREE DATE COMPARISON AND NEVER SHOWED THE
005884*                   CURRENT-MINUS-SIMULATED DIFFERENCE ON MONTHS
005886*                   OR INTEREST -- ONLY RAW SIDE-BY-SIDE PAIRS.
005888*                   ADDED WS-WHATIF-DIFF-MONTHS/-INTEREST, A NEW
005890*                   RPT-WHATIF-3 DATE LINE, AND DIFF COLUMNS ON
005892*                   THE EXISTING MONTHS/INTEREST LINES
005893*    05-05-14  DWH  FIX:  THE WHAT-IF RE-RUN OF C030 THRU C070 HAD
005894*                   NO SUPPRESSION SWITCH -- IT WAS PHYSICALLY
005895*                   WRITING REAL SCHEDULE/PROJECTION/PAYOFF-ORDER
005896*                   RECORDS AND EXTRA REPORT LINES EVERY TIME A
005897*                   WHAT-IF WAS REQUESTED, VIOLATING THE "NOTHING
005898*                   IS PERSISTED" RULE.  ADDED WS-WHATIF-MODE-SW,
005899*                   SET ON AROUND THE WHAT-IF PASS IN D020, AND
005900*                   CHECKED AT THE TOP OF C041/C060/C070 TO SKIP
005905*                   THEIR WRITES (AND ONLY THEIR WRITES) WHEN ON
005912*    05-05-14  DWH  REQ 5502 -- U7 EDIT FOR PP-AVAIL-MONTHLY WAS
005914*                   MISSING ITS UPPER BOUND -- ONLY NEGATIVE
005916*                   AMOUNTS WERE EVER REJECTED, NOT A BUDGET
005918*                   THAT EXCEEDS THE CUSTOMER'S OWN INCOME LESS
005920*                   EXPENSES.  B010 NOW CARRIES DR-MONTHLY-INCOME/
005922*                   -EXPENSES INTO THE DEBT TABLE, AND NEW B017/
005924*                   B018 LOOK THE CUSTOMER'S FIGURES UP FOR B020
005926*                   TO BOUND THE REQUEST AGAINST
005990******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     CONSOLE IS CRT
006400     C01 IS TOP-OF-FORM
006500     CLASS VALID-STRATEGY-CLASS IS 'A' 'S'
006600     UPSI-0 ON STATUS IS TRACE-IS-ON
006700     UPSI-0 OFF STATUS IS TRACE-IS-OFF.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT DEBTS-FILE       ASSIGN TO DEBTS
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-DEBTS-STATUS.
007300     SELECT PLANPARM-FILE    ASSIGN TO PLANPARM
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-PLANPARM-STATUS.
007600     SELECT SCHEDULE-FILE    ASSIGN TO SCHEDULE
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-SCHEDULE-STATUS.
007900     SELECT PROJECT-FILE     ASSIGN TO PROJECT
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-PROJECT-STATUS.
008200     SELECT PLANSUM-FILE     ASSIGN TO PLANSUM
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WS-PLANSUM-STATUS.
008500     SELECT PAYOFF-FILE      ASSIGN TO PAYOFF
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS WS-PAYOFF-STATUS.
008800     SELECT RPTFILE          ASSIGN TO RPTFILE
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS WS-RPTFILE-STATUS.
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  DEBTS-FILE
009400     LABEL RECORDS ARE STANDARD.
009500     COPY 'drdebt.cbl'.
009600 FD  PLANPARM-FILE
009700     LABEL RECORDS ARE STANDARD.
009800     COPY 'drparm.cbl'.
009900 FD  SCHEDULE-FILE
010000     LABEL RECORDS ARE STANDARD.
010100     COPY 'drsched.cbl'.
010200 FD  PROJECT-FILE
010300     LABEL RECORDS ARE STANDARD.
010400     COPY 'drproj.cbl'.
010500 FD  PLANSUM-FILE
010600     LABEL RECORDS ARE STANDARD.
010700     COPY 'drsum.cbl'.
010800 FD  PAYOFF-FILE
010900     LABEL RECORDS ARE STANDARD.
011000     COPY 'drpoff.cbl'.
011100 FD  RPTFILE
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 132 CHARACTERS.
011400 01  RPT-LINE                       PIC X(132).
011500 WORKING-STORAGE SECTION.
011600******************************************************************
011700*    FILE STATUS AND CONTROL SWITCHES                            *
011800******************************************************************
011900 01  WS-FILE-STATUSES.
012000     05  WS-DEBTS-STATUS             PIC X(2).
012100         88  DEBTS-OK                    VALUE '00'.
012200         88  DEBTS-EOF                   VALUE '10'.
012300     05  WS-PLANPARM-STATUS          PIC X(2).
012400         88  PLANPARM-OK                 VALUE '00'.
012500         88  PLANPARM-EOF                VALUE '10'.
012600     05  WS-SCHEDULE-STATUS         PIC X(2).
012700     05  WS-PROJECT-STATUS          PIC X(2).
012800     05  WS-PLANSUM-STATUS          PIC X(2).
012900     05  WS-PAYOFF-STATUS           PIC X(2).
013000     05  WS-RPTFILE-STATUS          PIC X(2).
013100 01  WS-SWITCHES.
013200     05  WS-EOF-DEBTS-SW             PIC X VALUE 'N'.
013300         88  ALL-DEBTS-READ              VALUE 'Y'.
013400     05  WS-EOF-PLANPARM-SW          PIC X VALUE 'N'.
013500         88  ALL-PLANPARM-READ           VALUE 'Y'.
013600     05  WS-ANY-BALANCE-LEFT-SW      PIC X VALUE 'Y'.
013700         88  NO-BALANCE-LEFT             VALUE 'N'.
013800     05  WS-REQUEST-VALID-SW         PIC X VALUE 'Y'.
013900         88  REQUEST-IS-VALID            VALUE 'Y'.
014000     05  WS-EXTRA-GIVEN-SW           PIC X VALUE 'N'.
014100     05  WS-FIRST-DETAIL-SW          PIC X VALUE 'Y'.
014150     05  WS-WHATIF-MODE-SW           PIC X VALUE 'N'.
014160         88  WHATIF-MODE-ON              VALUE 'Y'.
014200******************************************************************
014500*    WHOLE-RUN DEBT TABLE -- LOADED ONCE FROM THE DEBTS FILE     *
014600******************************************************************
014700 01  WS-DEBT-TABLE.
014800     05  WS-DEBT-COUNT               PIC S9(4) COMP VALUE 0.
014900     05  WS-DEBT-ENTRY OCCURS 500 TIMES.
015000         10  WT-DEBT-ID              PIC X(8).
015100         10  WT-CUST-ID              PIC X(8).
015200         10  WT-CREDITOR-NAME        PIC X(30).
015300         10  WT-BALANCE              PIC S9(7)V99 COMP-3.
015400         10  WT-APR                  PIC S9(2)V99 COMP-3.
015500         10  WT-MIN-PAYMENT          PIC S9(5)V99 COMP-3.
015600         10  WT-ACTIVE-FLAG          PIC X.
015700         10  WT-PAID-OFF-FLAG        PIC X.
015710         10  WT-MONTHLY-INCOME       PIC S9(7)V99 COMP-3.
015720         10  WT-MONTHLY-EXPENSES     PIC S9(7)V99 COMP-3.
015730******************************************************************
015740*    U7 -- CUSTOMER'S INCOME/EXPENSES, PULLED OFF THE FIRST DEBT *
015750*    TABLE ENTRY FOUND FOR THIS PLAN REQUEST'S CUST-ID, TO BOUND *
015760*    PP-AVAIL-MONTHLY IN B020                                    *
015770******************************************************************
015780 01  WS-CUST-BUDGET-CHECK.
015790     05  WS-CUST-BUDGET-FOUND-SW     PIC X VALUE 'N'.
015791     05  WS-CUST-MONTHLY-INCOME      PIC S9(7)V99 COMP-3.
015792     05  WS-CUST-MONTHLY-EXPENSES    PIC S9(7)V99 COMP-3.
015793     05  WS-CUST-AVAIL-FOR-DEBT      PIC S9(7)V99 COMP-3.
015800******************************************************************
015900*    PER-CUSTOMER WORKING SET FOR THE CURRENT PLAN REQUEST       *
016000******************************************************************
016100 01  WS-ACTIVE-DEBTS.
016200     05  WS-ACTIVE-COUNT             PIC S9(4) COMP VALUE 0.
016300     05  WS-ACTIVE-ENTRY OCCURS 50 TIMES.
016400         10  WA-DEBT-ID              PIC X(8).
016500         10  WA-DEBT-NAME            PIC X(30).
016600         10  WA-START-BALANCE        PIC S9(7)V99 COMP-3.
016700         10  WA-BALANCE              PIC S9(7)V99 COMP-3.
016800         10  WA-APR                  PIC S9(2)V99 COMP-3.
016900         10  WA-MIN-PAYMENT          PIC S9(5)V99 COMP-3.
017000         10  WA-INTEREST-THIS-MO     PIC S9(5)V9(4) COMP-3.
017100         10  WA-GOT-MIN-THIS-MO      PIC X VALUE 'N'.
017200         10  WA-RETIRED-FLAG         PIC X VALUE 'N'.
017300         10  WA-PAYOFF-WRITTEN-SW    PIC X VALUE 'N'.
017400         10  WA-SCHED-PAYMENT        PIC S9(7)V99 COMP-3.
017500         10  WA-SCHED-PRINCIPAL      PIC S9(7)V99 COMP-3.
017600         10  WA-SCHED-INTEREST       PIC S9(5)V99 COMP-3.
017700         10  WA-PAID-SOMETHING-SW    PIC X VALUE 'N'.
017800******************************************************************
017900*    PARALLEL TABLE FOR THE MINIMUM-PAYMENTS-ONLY BASELINE       *
018000******************************************************************
018100 01  WS-BASELINE-DEBTS.
018200     05  WS-BASE-COUNT               PIC S9(4) COMP VALUE 0.
018300     05  WS-BASE-ENTRY OCCURS 50 TIMES.
018400         10  WB-BALANCE              PIC S9(7)V99 COMP-3.
018500         10  WB-APR                  PIC S9(2)V99 COMP-3.
018600         10  WB-MIN-PAYMENT          PIC S9(5)V99 COMP-3.
018700 01  WS-BASELINE-RESULT.
018800     05  WS-BASE-MONTHS              PIC S9(4) COMP VALUE 0.
018900     05  WS-BASE-INTEREST            PIC S9(7)V99 COMP-3 VALUE 0.
019000     05  WS-BASE-ANY-LEFT-SW         PIC X VALUE 'Y'.
019100******************************************************************
019200*    PAYOFF-ORDER WORKING LIST -- MIRRORS THE PAYOFF FILE SO     *
019300*    THE FINAL REPORT SECTION CAN LIST IT WITHOUT A RE-READ      *
019400******************************************************************
019500 01  WS-PAYOFF-LIST.
019600     05  WS-PAYOFF-COUNT             PIC S9(4) COMP VALUE 0.
019700     05  WS-PAYOFF-ENTRY OCCURS 50 TIMES.
019800         10  WP-DEBT-ID              PIC X(8).
019900         10  WP-DEBT-NAME            PIC X(30).
020000         10  WP-PAYOFF-MONTH         PIC S9(4) COMP.
020100         10  WP-PAYOFF-DATE          PIC 9(8).
020200         10  WP-CUM-INTEREST         PIC S9(7)V99 COMP-3.
020300         10  WP-CUM-TOTAL            PIC S9(9)V99 COMP-3.
020400******************************************************************
020500*    SIMULATION ACCUMULATORS                                     *
020600******************************************************************
020700 01  WS-PLAN-ACCUM.
020800     05  WS-MONTH-NO                 PIC S9(4) COMP VALUE 0.
020900     05  WS-CUR-DATE                 PIC 9(8).
021000     05  WS-CUR-DATE-R REDEFINES WS-CUR-DATE.
021100         10  WS-CUR-YYYY             PIC 9(4).
021200         10  WS-CUR-MM               PIC 9(2).
021300         10  WS-CUR-DD               PIC 9(2).
021400     05  WS-MONTHLY-BUDGET           PIC S9(7)V99 COMP-3.
021500     05  WS-REMAINING-BUDGET         PIC S9(7)V99 COMP-3.
021600     05  WS-SUM-MIN-PAYMENTS         PIC S9(7)V99 COMP-3.
021700     05  WS-SUM-START-BALANCE        PIC S9(9)V99 COMP-3.
021800     05  WS-CUM-INTEREST             PIC S9(7)V99 COMP-3.
021900     05  WS-CUM-PRINCIPAL            PIC S9(9)V99 COMP-3.
022000     05  WS-CUM-TOTAL-PAID           PIC S9(9)V99 COMP-3.
022100     05  WS-MONTH-TOTAL-PAYMENT      PIC S9(7)V99 COMP-3.
022200     05  WS-MONTH-TOTAL-REMAINING    PIC S9(9)V99 COMP-3.
022300     05  WS-EXTRA-TARGET-SUB         PIC S9(4) COMP VALUE 0.
022400 01  WS-CURRENT-PLAN-RESULT.
022500     05  WS-CUR-TOTAL-MONTHS         PIC S9(4) COMP.
022600     05  WS-CUR-TOTAL-INTEREST       PIC S9(7)V99 COMP-3.
022700     05  WS-CUR-DEBT-FREE-DATE       PIC 9(8).
022800******************************************************************
022900*    SUBSCRIPTS / LOOP CONTROL -- ALL BINARY PER SHOP STANDARD   *
023000******************************************************************
023100 01  WS-SUBSCRIPTS.
023200     05  I                           PIC S9(4) COMP VALUE 0.
023300     05  J                           PIC S9(4) COMP VALUE 0.
023400     05  K                           PIC S9(4) COMP VALUE 0.
023500     05  WS-SWAPPED-SW               PIC X VALUE 'N'.
023600******************************************************************
023700*    RUN DATE / MISC WORK FIELDS                                 *
023800******************************************************************
023900 01  WS-RUN-DATE                     PIC 9(8) VALUE ZEROS.
024000 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
024100     05  WS-RUN-YYYY                 PIC 9(4).
024200     05  WS-RUN-MM                   PIC 9(2).
024300     05  WS-RUN-DD                   PIC 9(2).
024400 01  WS-WORK-DATE                    PIC 9(8).
024500 01  WS-WORK-YYYY                    PIC S9(4) COMP.
024600 01  WS-WORK-MM                      PIC S9(4) COMP.
024700 01  WS-WHATIF-MONTHS                PIC S9(4) COMP.
024800 01  WS-WHATIF-INTEREST              PIC S9(7)V99 COMP-3.
024900 01  WS-WHATIF-DATE                  PIC 9(8).
024950 01  WS-WHATIF-DATE-R REDEFINES WS-WHATIF-DATE.
024960     05  WS-WHATIF-YYYY              PIC 9(4).
024970     05  WS-WHATIF-MM                PIC 9(2).
024980     05  WS-WHATIF-DD                PIC 9(2).
024985 01  WS-WHATIF-DIFF-MONTHS           PIC S9(4) COMP.
024990 01  WS-WHATIF-DIFF-INTEREST         PIC S9(7)V99 COMP-3.
025000 01  WS-INTEREST-SAVED               PIC S9(7)V99 COMP-3.
025100 01  WS-MONTHS-SAVED                 PIC S9(4) COMP.
025200 01  WS-HOLD-INTEREST                PIC S9(5)V9(4) COMP-3.
025210 01  WS-TEMP-AMT-1                   PIC S9(7)V99 COMP-3.
025220 01  WS-TEMP-AMT-2                   PIC S9(7)V99 COMP-3.
025300******************************************************************
025400*    REPORT WORKING STORAGE                                      *
025500******************************************************************
025600 01  WS-PAGE-NO                      PIC S9(4) COMP VALUE 0.
025700 01  WS-LINE-CTR                     PIC S9(4) COMP VALUE 99.
025800 01  WS-LINES-PER-PAGE               PIC S9(4) COMP VALUE 55.
026100 01  RPT-HEAD-1.
026200     05  FILLER                      PIC X(38) VALUE SPACES.
026300     05  FILLER                      PIC X(38)
026400         VALUE 'D R 1 5 0 0   -   DEBT RESOLUTION PLAN'.
026500     05  FILLER                      PIC X(15) VALUE SPACES.
026600     05  FILLER                      PIC X(5)  VALUE 'PAGE '.
026700     05  RH1-PAGE-NO                 PIC ZZZ9.
026800 01  RPT-HEAD-2.
026900     05  FILLER                      PIC X(10) VALUE 'STRATEGY: '.
027000     05  RH2-STRATEGY                PIC X(9).
027100     05  FILLER                      PIC X(11) VALUE 'CUSTOMER: '.
027200     05  RH2-CUST-ID                 PIC X(9).
027300     05  FILLER                      PIC X(10) VALUE 'RUN DATE: '.
027400     05  RH2-RUN-DATE                PIC 9(8).
027500 01  RPT-COL-HEAD.
027600     05  FILLER                      PIC X(8)  VALUE 'MONTH  '.
027700     05  FILLER                      PIC X(11) VALUE 'DATE      '.
027800     05  FILLER                      PIC X(9)  VALUE 'DEBT    '.
027900     05  FILLER                      PIC X(15) VALUE 'PAYMENT       '.
028000     05  FILLER                      PIC X(15) VALUE 'PRINCIPAL     '.
028100     05  FILLER                      PIC X(15) VALUE 'INTEREST      '.
028200     05  FILLER                      PIC X(15) VALUE 'BALANCE       '.
028300 01  RPT-DETAIL.
028400     05  RD-MONTH                    PIC ZZZ9   .
028500     05  FILLER                      PIC X(4) VALUE SPACES.
028600     05  RD-DATE                     PIC 9(8).
028700     05  FILLER                      PIC X(3) VALUE SPACES.
028800     05  RD-DEBT-NAME                PIC X(15).
028900     05  RD-PAYMENT                  PIC ZZ,ZZZ,ZZ9.99-.
029000     05  RD-PRINCIPAL                PIC ZZ,ZZZ,ZZ9.99-.
029100     05  RD-INTEREST                 PIC ZZ,ZZZ,ZZ9.99-.
029200     05  RD-BALANCE                  PIC ZZ,ZZZ,ZZ9.99-.
029300 01  RPT-MONTH-TOTAL.
029400     05  FILLER                      PIC X(12) VALUE SPACES.
029500     05  FILLER                      PIC X(14) VALUE 'MONTH TOTAL   '.
029600     05  RMT-PAYMENT                 PIC ZZ,ZZZ,ZZ9.99-.
029700     05  FILLER                      PIC X(14) VALUE SPACES.
029800     05  FILLER                      PIC X(9) VALUE 'REMAIN: '.
029900     05  RMT-REMAINING               PIC Z,ZZZ,ZZZ,ZZ9.99-.
030000 01  RPT-FINAL-1.
030100     05  FILLER                      PIC X(20) VALUE 'TOTAL MONTHS       '.
030200     05  RF1-MONTHS                  PIC ZZZ9.
030300 01  RPT-FINAL-2.
030400     05  FILLER                      PIC X(20) VALUE 'TOTAL INTEREST     '.
030500     05  RF2-INTEREST                PIC ZZ,ZZZ,ZZ9.99-.
030600 01  RPT-FINAL-3.
030700     05  FILLER                      PIC X(20) VALUE 'TOTAL PAID         '.
030800     05  RF3-TOTAL-PAID              PIC Z,ZZZ,ZZZ,ZZ9.99-.
030900 01  RPT-FINAL-4.
031000     05  FILLER                      PIC X(20) VALUE 'DEBT-FREE DATE     '.
031100     05  RF4-DEBT-FREE               PIC 9(8).
031200 01  RPT-FINAL-5.
031300     05  FILLER                      PIC X(20) VALUE 'INTEREST SAVED     '.
031400     05  RF5-INT-SAVED               PIC ZZ,ZZZ,ZZ9.99-.
031500     05  FILLER                      PIC X(4) VALUE SPACES.
031600     05  FILLER                      PIC X(14) VALUE 'MONTHS SAVED  '.
031700     05  RF5-MOS-SAVED               PIC ZZZ9.
031800 01  RPT-WHATIF-HEAD.
031900     05  FILLER                      PIC X(40)
032000         VALUE 'WHAT-IF COMPARISON (NOTHING PERSISTED)'.
032100 01  RPT-WHATIF-1.
032200     05  FILLER                      PIC X(30) VALUE 'MONTHS  CURRENT VS SIMULATED '.
032300     05  RW1-CUR-MONTHS              PIC ZZZ9.
032400     05  FILLER                      PIC X(5) VALUE SPACES.
032500     05  RW1-SIM-MONTHS              PIC ZZZ9.
032510     05  FILLER                      PIC X(5) VALUE SPACES.
032520     05  FILLER                      PIC X(6) VALUE 'DIFF '.
032530     05  RW1-DIFF-MONTHS             PIC ZZZ9-.
032600 01  RPT-WHATIF-2.
032700     05  FILLER                      PIC X(30) VALUE 'INTEREST CURRENT VS SIMULATED'.
032800     05  RW2-CUR-INT                 PIC ZZ,ZZZ,ZZ9.99-.
032900     05  RW2-SIM-INT                 PIC ZZ,ZZZ,ZZ9.99-.
032910     05  FILLER                      PIC X(2) VALUE SPACES.
032920     05  FILLER                      PIC X(6) VALUE 'DIFF '.
032930     05  RW2-DIFF-INT                PIC ZZ,ZZZ,ZZ9.99-.
032940 01  RPT-WHATIF-3.
032950     05  FILLER                      PIC X(30) VALUE 'DEBT-FREE  CURRENT VS SIMULATED'.
032960     05  RW3-CUR-DATE                PIC 9(8).
032970     05  FILLER                      PIC X(2) VALUE SPACES.
032980     05  RW3-SIM-DATE                PIC 9(8).
032990     05  FILLER                      PIC X(2) VALUE SPACES.
032995     05  FILLER                      PIC X(13) VALUE 'DIFF MONTHS '.
032998     05  RW3-DIFF-MONTHS             PIC ZZZ9-.
033000 01  RPT-PAYOFF-HEAD.
033100     05  FILLER                      PIC X(30)
033200         VALUE 'PAYOFF ORDER'.
033300 01  RPT-PAYOFF-DETAIL.
033400     05  RPO-DEBT-NAME               PIC X(30).
033500     05  RPO-MONTH                   PIC ZZZ9.
033600     05  FILLER                      PIC X(2) VALUE SPACES.
033700     05  RPO-DATE                    PIC 9(8).
033800     05  RPO-CUM-INT                 PIC ZZ,ZZZ,ZZ9.99-.
033900     05  RPO-CUM-TOTAL               PIC Z,ZZZ,ZZZ,ZZ9.99-.
034000 PROCEDURE DIVISION.
034100******************************************************************
034200 A010-MAIN-LINE.
034300     PERFORM A020-INITIALIZE.
034400     PERFORM B010-LOAD-DEBT-TABLE THRU B010-EXIT
034500         UNTIL ALL-DEBTS-READ.
034600     PERFORM F010-READ-PLANPARM THRU F010-EXIT.
034700     PERFORM D010-RUN-PLAN THRU D010-EXIT
034800         UNTIL ALL-PLANPARM-READ.
034900     PERFORM Z010-END-RTN.
035000     STOP RUN.
035100******************************************************************
035200 A020-INITIALIZE.
035300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
035400     OPEN INPUT  DEBTS-FILE
035500          INPUT  PLANPARM-FILE
035600          OUTPUT SCHEDULE-FILE
035700          OUTPUT PROJECT-FILE
035800          OUTPUT PLANSUM-FILE
035900          OUTPUT PAYOFF-FILE
036000          OUTPUT RPTFILE.
036100     DISPLAY SPACES UPON CRT.
036200     DISPLAY '* * * *  B E G I N   D R 1 5 0 0  * * * *'
036300         UPON CRT AT 0101.
036400******************************************************************
036500*    B010  --  LOAD THE ENTIRE DEBTS EXTRACT INTO WS-DEBT-TABLE  *
036600******************************************************************
036700 B010-LOAD-DEBT-TABLE.
036800     READ DEBTS-FILE
036900         AT END
037000             MOVE 'Y' TO WS-EOF-DEBTS-SW
037100             GO TO B010-EXIT.
037200     IF WS-DEBT-COUNT < 500
037300         ADD 1 TO WS-DEBT-COUNT
037400         MOVE DR-DEBT-ID          TO WT-DEBT-ID    (WS-DEBT-COUNT)
037500         MOVE DR-CUST-ID          TO WT-CUST-ID    (WS-DEBT-COUNT)
037600         MOVE DR-CREDITOR-NAME    TO WT-CREDITOR-NAME (WS-DEBT-COUNT)
037700         MOVE DR-BALANCE          TO WT-BALANCE    (WS-DEBT-COUNT)
037800         MOVE DR-APR              TO WT-APR        (WS-DEBT-COUNT)
037900         MOVE DR-MIN-PAYMENT      TO WT-MIN-PAYMENT (WS-DEBT-COUNT)
038000         MOVE DR-ACTIVE-FLAG      TO WT-ACTIVE-FLAG (WS-DEBT-COUNT)
038100         MOVE DR-PAID-OFF-FLAG    TO WT-PAID-OFF-FLAG (WS-DEBT-COUNT)
038120         MOVE DR-MONTHLY-INCOME   TO WT-MONTHLY-INCOME (WS-DEBT-COUNT)
038140         MOVE DR-MONTHLY-EXPENSES TO WT-MONTHLY-EXPENSES (WS-DEBT-COUNT)
038200     ELSE
038300         DISPLAY 'DR1500 - DEBT TABLE FULL, RECORD DROPPED'
038400             UPON CRT AT 0601.
038500 B010-EXIT.
038600     EXIT.
038700******************************************************************
038800*    F010  --  READ ONE PLANPARM RECORD                          *
038900******************************************************************
039000 F010-READ-PLANPARM.
039100     READ PLANPARM-FILE
039200         AT END
039300             MOVE 'Y' TO WS-EOF-PLANPARM-SW
039400             GO TO F010-EXIT.
039500     DISPLAY 'DR1500 - PROCESSING PLAN FOR ' UPON CRT AT 0801.
039600     DISPLAY PP-CUST-ID UPON CRT AT 0821.
039700 F010-EXIT.
039800     EXIT.
039900******************************************************************
040000*    D010  --  RUN ONE CUSTOMER'S PLAN REQUEST END TO END        *
040100******************************************************************
040200 D010-RUN-PLAN.
040300     PERFORM B020-EDIT-PLAN-REQUEST THRU B020-EXIT.
040400     IF REQUEST-IS-VALID
040500         PERFORM B015-BUILD-CUSTOMER-DEBT-SET THRU B015-EXIT
040600         PERFORM D030-SIMULATE-AND-REPORT THRU D030-EXIT
040700     ELSE
040800         DISPLAY 'DR1500 - REQUEST REJECTED, SEE ABOVE'
040900             UPON CRT AT 0901.
041000     PERFORM F010-READ-PLANPARM THRU F010-EXIT.
041100 D010-EXIT.
041200     EXIT.
041300******************************************************************
041400*    B020  --  EDIT THE PLAN REQUEST (U7 VALIDATORS)             *
041500******************************************************************
041600 B020-EDIT-PLAN-REQUEST.
041700     MOVE 'Y' TO WS-REQUEST-VALID-SW.
041800     IF PP-CUST-ID = SPACES
041900         MOVE 'N' TO WS-REQUEST-VALID-SW
042000         DISPLAY 'DR1500 - BLANK CUST-ID ON PLANPARM'
042100             UPON CRT AT 1001.
042200     IF PP-STRATEGY NOT = 'A' AND PP-STRATEGY NOT = 'S'
042300         MOVE 'N' TO WS-REQUEST-VALID-SW
042400         DISPLAY 'DR1500 - STRATEGY MUST BE A OR S, CUST '
042500             UPON CRT AT 1101
042600         DISPLAY PP-CUST-ID UPON CRT AT 1150.
042700     IF PP-AVAIL-MONTHLY < 0 OR PP-EXTRA-PAYMENT < 0
042800         MOVE 'N' TO WS-REQUEST-VALID-SW
042900         DISPLAY 'DR1500 - NEGATIVE BUDGET AMOUNT, CUST '
043000             UPON CRT AT 1201
043100         DISPLAY PP-CUST-ID UPON CRT AT 1250.
043110     PERFORM B017-FIND-CUST-BUDGET THRU B017-EXIT.
043120     IF WS-CUST-BUDGET-FOUND-SW = 'Y'
043130         COMPUTE WS-CUST-AVAIL-FOR-DEBT =
043140             WS-CUST-MONTHLY-INCOME - WS-CUST-MONTHLY-EXPENSES
043150         IF PP-AVAIL-MONTHLY > WS-CUST-AVAIL-FOR-DEBT
043160             MOVE 'N' TO WS-REQUEST-VALID-SW
043170             DISPLAY 'DR1500 - AVAIL BUDGET EXCEEDS INCOME LESS'
043180                 UPON CRT AT 1301
043183             DISPLAY 'EXPENSES, CUST ' UPON CRT AT 1350
043185             DISPLAY PP-CUST-ID UPON CRT AT 1390
043190         END-IF
043195     END-IF.
043196 B020-EXIT.
043197     EXIT.
043200******************************************************************
043210*    B017  --  U7 -- LOOK UP THIS CUST-ID'S MONTHLY INCOME AND    *
043220*    EXPENSES OFF THE WHOLE-RUN DEBT TABLE (CARRIED PER DEBT LINE *
043230*    ON DRDEBT) SO B020 CAN BOUND PP-AVAIL-MONTHLY AGAINST THEM   *
043240******************************************************************
043250 B017-FIND-CUST-BUDGET.
043260     MOVE 'N' TO WS-CUST-BUDGET-FOUND-SW.
043270     PERFORM B018-TEST-ONE-BUDGET-ENTRY
043280         VARYING I FROM 1 BY 1
043290         UNTIL I > WS-DEBT-COUNT.
043300 B017-EXIT.
043310     EXIT.
043320 B018-TEST-ONE-BUDGET-ENTRY.
043330     IF WT-CUST-ID (I) = PP-CUST-ID
043340         AND WS-CUST-BUDGET-FOUND-SW = 'N'
043350             MOVE WT-MONTHLY-INCOME (I)   TO WS-CUST-MONTHLY-INCOME
043360             MOVE WT-MONTHLY-EXPENSES (I) TO WS-CUST-MONTHLY-EXPENSES
043370             MOVE 'Y' TO WS-CUST-BUDGET-FOUND-SW.
043400******************************************************************
043500*    B015  --  BUILD THE ACTIVE, NOT-PAID-OFF DEBT SET FOR THIS  *
043600*    CUSTOMER OUT OF THE WHOLE-RUN TABLE, CAPPED AT 50 ENTRIES.  *
043700******************************************************************
043800 B015-BUILD-CUSTOMER-DEBT-SET.
043900     MOVE 0 TO WS-ACTIVE-COUNT.
044000     PERFORM B016-TEST-ONE-DEBT
044100         VARYING I FROM 1 BY 1
044200         UNTIL I > WS-DEBT-COUNT.
044300 B015-EXIT.
044400     EXIT.
044500 B016-TEST-ONE-DEBT.
044600     IF WT-CUST-ID (I) = PP-CUST-ID
044700         AND WT-ACTIVE-FLAG (I) = 'Y'
044800         AND WT-PAID-OFF-FLAG (I) = 'N'
044900         AND WS-ACTIVE-COUNT < 50
045000             ADD 1 TO WS-ACTIVE-COUNT
045100             MOVE WT-DEBT-ID (I)       TO WA-DEBT-ID (WS-ACTIVE-COUNT)
045200             MOVE WT-CREDITOR-NAME (I) TO WA-DEBT-NAME (WS-ACTIVE-COUNT)
045300             MOVE WT-BALANCE (I)       TO WA-START-BALANCE (WS-ACTIVE-COUNT)
045400             MOVE WT-BALANCE (I)       TO WA-BALANCE (WS-ACTIVE-COUNT)
045500             MOVE WT-APR (I)           TO WA-APR (WS-ACTIVE-COUNT)
045600             MOVE WT-MIN-PAYMENT (I)   TO WA-MIN-PAYMENT (WS-ACTIVE-COUNT)
045700             MOVE 'N' TO WA-RETIRED-FLAG (WS-ACTIVE-COUNT)
045800             MOVE 'N' TO WA-PAYOFF-WRITTEN-SW (WS-ACTIVE-COUNT).
045900******************************************************************
046000*    D030  --  SIMULATE THE PLAN, WRITE ITS OUTPUTS, PRINT THE   *
046100*    REPORT, AND RUN THE WHAT-IF PASS WHEN ONE WAS REQUESTED.    *
046200******************************************************************
046300 D030-SIMULATE-AND-REPORT.
046400     MOVE 0 TO WS-PAYOFF-COUNT.
046500     IF WS-ACTIVE-COUNT = 0
046600         PERFORM D040-EMPTY-PLAN THRU D040-EXIT
046700     ELSE
046800         PERFORM C010-SORT-DEBT-TABLE THRU C010-EXIT
046900         PERFORM C020-COMPUTE-PAYMENT-BUDGET
047000         PERFORM D050-SET-START-DATE
047100         MOVE 0 TO WS-MONTH-NO
047200         MOVE 0 TO WS-CUM-INTEREST
047300         MOVE 0 TO WS-CUM-PRINCIPAL
047400         MOVE 0 TO WS-CUM-TOTAL-PAID
047500         MOVE 'Y' TO WS-ANY-BALANCE-LEFT-SW
047600         PERFORM C030-SIMULATE-ONE-MONTH THRU C030-EXIT
047700             VARYING WS-MONTH-NO FROM 1 BY 1
047800             UNTIL WS-MONTH-NO > 600
047900                OR NO-BALANCE-LEFT
048000         PERFORM D060-WRITE-PLAN-SUMMARY
048100         PERFORM D070-SIMULATE-BASELINE THRU D070-EXIT
048200         PERFORM E010-PRINT-REPORT THRU E010-EXIT
048220         PERFORM E020-PRINT-FINAL-TOTALS.
048300     IF PP-WHATIF-REQUESTED AND WS-ACTIVE-COUNT NOT = 0
048400         PERFORM D020-APPLY-WHATIF THRU D020-EXIT.
048500 D030-EXIT.
048600     EXIT.
048700******************************************************************
048800 D040-EMPTY-PLAN.
048900     MOVE PP-CUST-ID     TO PS-CUST-ID.
049000     MOVE PP-STRATEGY    TO PS-STRATEGY.
049100     PERFORM D050-SET-START-DATE.
049200     MOVE WS-CUR-DATE    TO PS-DEBT-FREE-DATE.
049300     MOVE 0 TO PS-TOTAL-MONTHS PS-TOTAL-INTEREST PS-TOTAL-PAID
049400                PS-MONTHLY-PAYMENT PS-INTEREST-SAVED
049500                PS-MONTHS-SAVED.
049600     WRITE DR-PLAN-SUMMARY-REC.
049700 D040-EXIT.
049800     EXIT.
049900******************************************************************
050000*    D050  --  ESTABLISH THE SIMULATION START DATE               *
050100******************************************************************
050200 D050-SET-START-DATE.
050300     IF PP-START-DATE = 0
050400         MOVE WS-RUN-YYYY TO WS-WORK-YYYY
050500         MOVE WS-RUN-MM   TO WS-WORK-MM
050600         ADD 1 TO WS-WORK-MM
050700         IF WS-WORK-MM > 12
050800             MOVE 1 TO WS-WORK-MM
050900             ADD 1 TO WS-WORK-YYYY
051000         END-IF
051100         MOVE WS-WORK-YYYY TO WS-CUR-YYYY
051200         MOVE WS-WORK-MM   TO WS-CUR-MM
051300         MOVE 1            TO WS-CUR-DD
051400     ELSE
051500         MOVE PP-START-YYYY TO WS-CUR-YYYY
051600         MOVE PP-START-MM   TO WS-CUR-MM
051700         MOVE 1             TO WS-CUR-DD.
051800******************************************************************
051900*    C010  --  STABLE SORT OF THE ACTIVE DEBT TABLE.  AVALANCHE  *
052000*    SORTS DESCENDING APR, SNOWBALL ASCENDING BALANCE.  A PLAIN  *
052100*    ADJACENT-SWAP BUBBLE SORT IS STABLE AS LONG AS WE ONLY      *
052200*    SWAP ON A STRICT COMPARE -- TIES NEVER MOVE.                *
052300******************************************************************
052400 C010-SORT-DEBT-TABLE.
052500     MOVE 'Y' TO WS-SWAPPED-SW.
052600     PERFORM C011-ONE-BUBBLE-PASS UNTIL WS-SWAPPED-SW = 'N'.
052700 C010-EXIT.
052800     EXIT.
052900 C011-ONE-BUBBLE-PASS.
053000     MOVE 'N' TO WS-SWAPPED-SW.
053100     PERFORM C012-COMPARE-ADJACENT
053200         VARYING J FROM 1 BY 1
053300         UNTIL J > WS-ACTIVE-COUNT - 1.
053400 C012-COMPARE-ADJACENT.
053500     IF PP-STRATEGY-AVALANCHE
053600         IF WA-APR (J) < WA-APR (J + 1)
053700             PERFORM C013-SWAP-ENTRIES
053800         END-IF
053900     ELSE
054000         IF WA-START-BALANCE (J) > WA-START-BALANCE (J + 1)
054100             PERFORM C013-SWAP-ENTRIES
054200         END-IF.
054300 C013-SWAP-ENTRIES.
054400     MOVE WS-ACTIVE-ENTRY (J)     TO WS-ACTIVE-ENTRY (0).
054500     MOVE WS-ACTIVE-ENTRY (J + 1) TO WS-ACTIVE-ENTRY (J).
054600     MOVE WS-ACTIVE-ENTRY (0)     TO WS-ACTIVE-ENTRY (J + 1).
054700     MOVE 'Y' TO WS-SWAPPED-SW.
054800******************************************************************
054900*    C020  --  COMPUTE THE MONTHLY BUDGET (FLOOR/CAP RULES)      *
055000******************************************************************
055100 C020-COMPUTE-PAYMENT-BUDGET.
055200     MOVE 0 TO WS-SUM-MIN-PAYMENTS WS-SUM-START-BALANCE.
055300     PERFORM C021-ACCUM-ONE-DEBT
055400         VARYING I FROM 1 BY 1
055500         UNTIL I > WS-ACTIVE-COUNT.
055600     COMPUTE WS-MONTHLY-BUDGET =
055700         PP-AVAIL-MONTHLY + PP-EXTRA-PAYMENT.
055800     IF WS-MONTHLY-BUDGET > WS-SUM-START-BALANCE + 1000
055900         COMPUTE WS-MONTHLY-BUDGET = WS-SUM-START-BALANCE + 1000.
056000     IF WS-MONTHLY-BUDGET < WS-SUM-MIN-PAYMENTS
056100         MOVE WS-SUM-MIN-PAYMENTS TO WS-MONTHLY-BUDGET.
056200 C021-ACCUM-ONE-DEBT.
056300     ADD WA-MIN-PAYMENT (I)   TO WS-SUM-MIN-PAYMENTS.
056400     ADD WA-START-BALANCE (I) TO WS-SUM-START-BALANCE.
056500******************************************************************
056600*    C030  --  SIMULATE ONE MONTH ACROSS ALL ACTIVE DEBTS        *
056700******************************************************************
056800 C030-SIMULATE-ONE-MONTH.
056900     MOVE WS-MONTHLY-BUDGET TO WS-REMAINING-BUDGET.
057000     MOVE 0 TO WS-EXTRA-TARGET-SUB.
057100     MOVE 0 TO WS-MONTH-TOTAL-PAYMENT WS-MONTH-TOTAL-REMAINING.
057200     PERFORM C031-COMPUTE-INTEREST
057300         VARYING I FROM 1 BY 1
057400         UNTIL I > WS-ACTIVE-COUNT.
057500     PERFORM C040-APPLY-MINIMUMS
057600         VARYING I FROM 1 BY 1
057700         UNTIL I > WS-ACTIVE-COUNT.
057800     IF WS-EXTRA-TARGET-SUB NOT = 0
057900         PERFORM C050-APPLY-EXTRA-PAYMENT.
058000     PERFORM C060-WRITE-SCHEDULE-LINE THRU C060-EXIT
058100         VARYING I FROM 1 BY 1
058200         UNTIL I > WS-ACTIVE-COUNT.
058300     PERFORM C070-WRITE-MONTH-TOTALS THRU C070-EXIT.
058400     PERFORM C080-CHECK-ANY-BALANCE-LEFT.
058500     PERFORM C090-ADVANCE-MONTH.
058600 C030-EXIT.
058700     EXIT.
058800******************************************************************
058900 C031-COMPUTE-INTEREST.
059000     MOVE 'N' TO WA-GOT-MIN-THIS-MO (I).
059100     MOVE 0   TO WA-SCHED-PAYMENT (I) WA-SCHED-PRINCIPAL (I)
059200                 WA-SCHED-INTEREST (I).
059300     IF WA-BALANCE (I) > 0.01
059310         COMPUTE WA-INTEREST-THIS-MO (I) ROUNDED =
059320             WA-BALANCE (I) * WA-APR (I) / 12 / 100
059500     ELSE
059600         MOVE 0 TO WA-INTEREST-THIS-MO (I).
059700******************************************************************
059800*    C040  --  PASS 1, MINIMUM PAYMENTS IN STRATEGY ORDER        *
059900******************************************************************
060000 C040-APPLY-MINIMUMS.
060100     IF WA-BALANCE (I) > 0.01
060200         COMPUTE WS-HOLD-INTEREST ROUNDED = WA-INTEREST-THIS-MO (I)
060300         COMPUTE WS-TEMP-AMT-1 ROUNDED = WA-BALANCE (I) + WS-HOLD-INTEREST
060310         IF WA-MIN-PAYMENT (I) < WS-TEMP-AMT-1
060320             MOVE WA-MIN-PAYMENT (I) TO WA-SCHED-PAYMENT (I)
060330         ELSE
060340             MOVE WS-TEMP-AMT-1 TO WA-SCHED-PAYMENT (I)
060350         END-IF
060600         IF WS-REMAINING-BUDGET >= WA-SCHED-PAYMENT (I)
060700             COMPUTE WS-TEMP-AMT-1 =
060900                 WA-SCHED-PAYMENT (I) - WS-HOLD-INTEREST
060910             IF WS-TEMP-AMT-1 < 0
060920                 MOVE 0 TO WA-SCHED-PRINCIPAL (I)
060930             ELSE
060940                 MOVE WS-TEMP-AMT-1 TO WA-SCHED-PRINCIPAL (I)
060950             END-IF
061000             SUBTRACT WA-SCHED-PRINCIPAL (I) FROM WA-BALANCE (I)
061100             SUBTRACT WA-SCHED-PAYMENT (I) FROM WS-REMAINING-BUDGET
061200             MOVE WS-HOLD-INTEREST TO WA-SCHED-INTEREST (I)
061300             ADD WA-SCHED-INTEREST (I) TO WS-CUM-INTEREST
061400             ADD WA-SCHED-PRINCIPAL (I) TO WS-CUM-PRINCIPAL
061500             ADD WA-SCHED-PAYMENT (I)   TO WS-CUM-TOTAL-PAID
061600             MOVE 'Y' TO WA-GOT-MIN-THIS-MO (I)
061700             IF WS-EXTRA-TARGET-SUB = 0
061800                 MOVE I TO WS-EXTRA-TARGET-SUB
061900             END-IF
062000             IF WA-BALANCE (I) <= 0.01 AND WA-RETIRED-FLAG (I) = 'N'
062100                 MOVE 'Y' TO WA-RETIRED-FLAG (I)
062200                 PERFORM C041-RECORD-PAYOFF THRU C041-EXIT
062300             END-IF
062400         ELSE
062500             MOVE 0 TO WA-SCHED-PAYMENT (I) WA-SCHED-PRINCIPAL (I)
062600                        WA-SCHED-INTEREST (I)
062700         END-IF.
062800 C041-RECORD-PAYOFF.
062810     IF WHATIF-MODE-ON
062820         GO TO C041-EXIT.
062900     IF WA-PAYOFF-WRITTEN-SW (I) = 'N' AND WS-PAYOFF-COUNT < 50
063000         ADD 1 TO WS-PAYOFF-COUNT
063100         MOVE WA-DEBT-ID (I)   TO WP-DEBT-ID (WS-PAYOFF-COUNT)
063200         MOVE WA-DEBT-NAME (I) TO WP-DEBT-NAME (WS-PAYOFF-COUNT)
063300         MOVE WS-MONTH-NO      TO WP-PAYOFF-MONTH (WS-PAYOFF-COUNT)
063400         MOVE WS-CUR-DATE      TO WP-PAYOFF-DATE (WS-PAYOFF-COUNT)
063500         MOVE WS-CUM-INTEREST  TO WP-CUM-INTEREST (WS-PAYOFF-COUNT)
063600         MOVE WS-CUM-TOTAL-PAID TO WP-CUM-TOTAL (WS-PAYOFF-COUNT)
063700         MOVE 'Y' TO WA-PAYOFF-WRITTEN-SW (I)
063800         MOVE WP-DEBT-ID (WS-PAYOFF-COUNT)   TO PO-DEBT-ID
063900         MOVE WP-DEBT-NAME (WS-PAYOFF-COUNT) TO PO-DEBT-NAME
064000         MOVE WP-PAYOFF-MONTH (WS-PAYOFF-COUNT) TO PO-PAYOFF-MONTH
064100         MOVE WP-PAYOFF-DATE (WS-PAYOFF-COUNT)  TO PO-PAYOFF-DATE
064200         MOVE WP-CUM-INTEREST (WS-PAYOFF-COUNT) TO
064300             PO-CUM-INTEREST-AT-PAYOFF
064400         MOVE WP-CUM-TOTAL (WS-PAYOFF-COUNT)    TO
064500             PO-CUM-TOTAL-AT-PAYOFF
064600         WRITE DR-PAYOFF-REC.
064650 C041-EXIT.
064660     EXIT.
064700******************************************************************
064800*    C050  --  PASS 2, ALL REMAINING BUDGET TO THE FIRST OPEN    *
064900*    DEBT (IN STRATEGY ORDER) THAT RECEIVED A MINIMUM THIS MONTH *
065000******************************************************************
065100 C050-APPLY-EXTRA-PAYMENT.
065200     MOVE WS-EXTRA-TARGET-SUB TO K.
065300     IF WA-BALANCE (K) > 0.01 AND WS-REMAINING-BUDGET > 0
065310         IF WS-REMAINING-BUDGET < WA-BALANCE (K)
065320             MOVE WS-REMAINING-BUDGET TO WS-TEMP-AMT-2
065330         ELSE
065340             MOVE WA-BALANCE (K) TO WS-TEMP-AMT-2
065350         END-IF
065400         ADD WS-TEMP-AMT-2 TO WA-SCHED-PRINCIPAL (K)
065800         ADD WS-TEMP-AMT-2 TO WA-SCHED-PAYMENT (K)
066000         SUBTRACT WS-TEMP-AMT-2 FROM WA-BALANCE (K)
066200         ADD WS-TEMP-AMT-2
066300             TO WS-CUM-PRINCIPAL WS-CUM-TOTAL-PAID
066400         MOVE 0 TO WS-REMAINING-BUDGET
066500         IF WA-BALANCE (K) <= 0.01 AND WA-RETIRED-FLAG (K) = 'N'
066600             MOVE 'Y' TO WA-RETIRED-FLAG (K)
066700             MOVE K TO I
066800             PERFORM C041-RECORD-PAYOFF THRU C041-EXIT
066900         END-IF.
067000******************************************************************
067100*    C060  --  WRITE ONE SCHEDULE RECORD PER DEBT THAT MOVED     *
067200*    MONEY THIS MONTH                                            *
067300******************************************************************
067400 C060-WRITE-SCHEDULE-LINE.
067410     IF WHATIF-MODE-ON
067420         GO TO C060-EXIT.
067500     IF WA-SCHED-PAYMENT (I) > 0
067600         MOVE WS-MONTH-NO       TO SC-MONTH-NO
067700         MOVE WS-CUR-DATE       TO SC-SCHED-DATE
067800         MOVE WA-DEBT-ID (I)    TO SC-DEBT-ID
067900         MOVE WA-DEBT-NAME (I)  TO SC-DEBT-NAME
068000         MOVE WA-SCHED-PAYMENT (I)   TO SC-PAYMENT-AMOUNT
068100         MOVE WA-SCHED-PRINCIPAL (I) TO SC-PRINCIPAL
068200         MOVE WA-SCHED-INTEREST (I)  TO SC-INTEREST
068300         MOVE WA-BALANCE (I)         TO SC-REMAINING-BALANCE
068400         IF WA-BALANCE (I) <= 0.01
068500             MOVE 'Y' TO SC-PAYOFF-FLAG
068600         ELSE
068700             MOVE 'N' TO SC-PAYOFF-FLAG
068800         END-IF
068900         WRITE DR-SCHEDULE-REC
069000         ADD WA-SCHED-PAYMENT (I) TO WS-MONTH-TOTAL-PAYMENT
069100         PERFORM E011-PRINT-DETAIL-LINE.
069150 C060-EXIT.
069160     EXIT.
069200******************************************************************
069300*    C070  --  MONTHLY PROJECTION AND TOTAL-REMAINING            *
069400******************************************************************
069500 C070-WRITE-MONTH-TOTALS.
069510     IF WHATIF-MODE-ON
069520         GO TO C070-EXIT.
069600     MOVE 0 TO WS-MONTH-TOTAL-REMAINING.
069700     PERFORM C071-ADD-REMAINING
069800         VARYING I FROM 1 BY 1
069900         UNTIL I > WS-ACTIVE-COUNT.
070000     MOVE WS-MONTH-NO       TO PJ-MONTH-NO.
070100     MOVE WS-CUR-DATE       TO PJ-PROJ-DATE.
070200     MOVE WS-MONTH-TOTAL-REMAINING TO PJ-TOTAL-REMAINING.
070300     MOVE WS-CUM-INTEREST   TO PJ-CUM-INTEREST-PAID.
070400     MOVE WS-CUM-PRINCIPAL  TO PJ-CUM-PRINCIPAL-PAID.
070500     WRITE DR-PROJECTION-REC.
070600     PERFORM E012-PRINT-MONTH-TOTAL.
070650 C070-EXIT.
070660     EXIT.
070700 C071-ADD-REMAINING.
070800     IF WA-BALANCE (I) > 0
070900         ADD WA-BALANCE (I) TO WS-MONTH-TOTAL-REMAINING.
071000******************************************************************
071100 C080-CHECK-ANY-BALANCE-LEFT.
071200     MOVE 'N' TO WS-ANY-BALANCE-LEFT-SW.
071300     PERFORM C081-TEST-ONE-BALANCE
071400         VARYING I FROM 1 BY 1
071500         UNTIL I > WS-ACTIVE-COUNT.
071600 C081-TEST-ONE-BALANCE.
071700     IF WA-BALANCE (I) > 0.01
071800         MOVE 'Y' TO WS-ANY-BALANCE-LEFT-SW.
071900******************************************************************
072000*    C090  --  ADVANCE THE SIMULATION DATE TO THE 1ST OF NEXT MO *
072100******************************************************************
072200 C090-ADVANCE-MONTH.
072300     ADD 1 TO WS-CUR-MM.
072400     IF WS-CUR-MM > 12
072500         MOVE 1 TO WS-CUR-MM
072600         ADD 1 TO WS-CUR-YYYY.
072700     MOVE WS-MONTH-NO           TO WS-CUR-TOTAL-MONTHS.
072800     MOVE WS-CUM-INTEREST       TO WS-CUR-TOTAL-INTEREST.
072900     MOVE WS-CUR-DATE           TO WS-CUR-DEBT-FREE-DATE.
073000******************************************************************
073100*    D060  --  WRITE THE PLAN-SUMMARY RECORD                     *
073200******************************************************************
073300 D060-WRITE-PLAN-SUMMARY.
073400     MOVE PP-CUST-ID          TO PS-CUST-ID.
073500     MOVE PP-STRATEGY         TO PS-STRATEGY.
073600     MOVE WS-CUR-DATE         TO PS-DEBT-FREE-DATE.
073700     MOVE WS-MONTH-NO         TO PS-TOTAL-MONTHS.
073800     MOVE WS-CUM-INTEREST     TO PS-TOTAL-INTEREST.
073900     MOVE WS-CUM-TOTAL-PAID   TO PS-TOTAL-PAID.
074000     MOVE WS-MONTHLY-BUDGET   TO PS-MONTHLY-PAYMENT.
074100*        PS-INTEREST-SAVED / PS-MONTHS-SAVED FILLED AFTER THE
074200*        BASELINE PASS RUNS, THEN THE SUMMARY RECORD IS REWRITTEN
074300*        (SEE D070) SINCE THE BASELINE NEEDS THE STARTING TABLE
074400*        ALL PLAN OUTPUT NEEDED IS ALREADY DERIVABLE FROM ABOVE.
074500******************************************************************
074600*    D070  --  MINIMUM-PAYMENTS-ONLY BASELINE                    *
074700******************************************************************
074800 D070-SIMULATE-BASELINE.
074900     MOVE WS-ACTIVE-COUNT TO WS-BASE-COUNT.
075000     PERFORM D071-LOAD-ONE-BASELINE
075100         VARYING I FROM 1 BY 1
075200         UNTIL I > WS-BASE-COUNT.
075300     MOVE 0 TO WS-BASE-MONTHS.
075400     MOVE 0 TO WS-BASE-INTEREST.
075500     MOVE 'Y' TO WS-BASE-ANY-LEFT-SW.
075600     PERFORM D072-SIMULATE-BASE-MONTH
075700         VARYING WS-BASE-MONTHS FROM 1 BY 1
075800         UNTIL WS-BASE-MONTHS > 600
075900            OR WS-BASE-ANY-LEFT-SW = 'N'.
076000     COMPUTE WS-INTEREST-SAVED = WS-BASE-INTEREST - WS-CUM-INTEREST.
076010     IF WS-INTEREST-SAVED < 0
076020         MOVE 0 TO WS-INTEREST-SAVED.
076030     COMPUTE WS-MONTHS-SAVED = WS-BASE-MONTHS - WS-MONTH-NO.
076040     IF WS-MONTHS-SAVED < 0
076050         MOVE 0 TO WS-MONTHS-SAVED.
076400     MOVE WS-INTEREST-SAVED TO PS-INTEREST-SAVED.
076500     MOVE WS-MONTHS-SAVED   TO PS-MONTHS-SAVED.
076600     WRITE DR-PLAN-SUMMARY-REC.
076700 D070-EXIT.
076800     EXIT.
076900 D071-LOAD-ONE-BASELINE.
077000     MOVE WA-START-BALANCE (I) TO WB-BALANCE (I).
077100     MOVE WA-APR (I)           TO WB-APR (I).
077200     MOVE WA-MIN-PAYMENT (I)   TO WB-MIN-PAYMENT (I).
077300 D072-SIMULATE-BASE-MONTH.
077400     MOVE 'N' TO WS-BASE-ANY-LEFT-SW.
077500     PERFORM D073-BASE-ONE-DEBT
077600         VARYING I FROM 1 BY 1
077700         UNTIL I > WS-BASE-COUNT.
077800 D073-BASE-ONE-DEBT.
077900     IF WB-BALANCE (I) > 0.01
078000         MOVE 'Y' TO WS-BASE-ANY-LEFT-SW
078100         COMPUTE WS-HOLD-INTEREST ROUNDED =
078200             WB-BALANCE (I) * WB-APR (I) / 12 / 100
078300         ADD WS-HOLD-INTEREST TO WS-BASE-INTEREST
078350         COMPUTE WS-TEMP-AMT-1 ROUNDED =
078360             WB-BALANCE (I) + WS-HOLD-INTEREST
078370         IF WB-MIN-PAYMENT (I) < WS-TEMP-AMT-1
078380             MOVE WB-MIN-PAYMENT (I) TO WS-TEMP-AMT-2
078390         ELSE
078395             MOVE WS-TEMP-AMT-1 TO WS-TEMP-AMT-2
078400         END-IF
078700         COMPUTE WB-BALANCE (I) =
078800             WB-BALANCE (I) - (WS-TEMP-AMT-2 - WS-HOLD-INTEREST)
079100         IF WB-BALANCE (I) < 0
079110             MOVE 0 TO WB-BALANCE (I)
079120         END-IF.
079200******************************************************************
079300*    D020  --  WHAT-IF SIMULATION.  RE-RUNS THE PLAN ON ADJUSTED *
079400*    INPUTS.  NOTHING FROM THIS PASS TOUCHES AN OUTPUT FILE      *
079500*    EXCEPT THE COMPARISON SECTION OF THE PRINT REPORT.          *
079600******************************************************************
079700 D020-APPLY-WHATIF.
079800     PERFORM D021-RELOAD-WHATIF-TABLE
079900         VARYING I FROM 1 BY 1
080000         UNTIL I > WS-ACTIVE-COUNT.
080200     COMPUTE WS-MONTHLY-BUDGET =
080300         WS-MONTHLY-BUDGET + PP-WHATIF-INCOME-CHANGE.
080400     IF WS-MONTHLY-BUDGET < WS-SUM-MIN-PAYMENTS
080500         MOVE WS-SUM-MIN-PAYMENTS TO WS-MONTHLY-BUDGET.
080600     MOVE 0 TO WS-WHATIF-MONTHS WS-WHATIF-INTEREST.
080700     MOVE 0 TO WS-CUM-INTEREST WS-CUM-PRINCIPAL WS-CUM-TOTAL-PAID.
080800     MOVE 0 TO WS-PAYOFF-COUNT.
080900     PERFORM D050-SET-START-DATE.
081000     MOVE 'Y' TO WS-ANY-BALANCE-LEFT-SW.
081050     MOVE 'Y' TO WS-WHATIF-MODE-SW.
081100     PERFORM C030-SIMULATE-ONE-MONTH THRU C030-EXIT
081200         VARYING WS-MONTH-NO FROM 1 BY 1
081300         UNTIL WS-MONTH-NO > 600
081400            OR NO-BALANCE-LEFT.
081450     MOVE 'N' TO WS-WHATIF-MODE-SW.
081500     MOVE WS-MONTH-NO     TO WS-WHATIF-MONTHS.
081600     MOVE WS-CUM-INTEREST TO WS-WHATIF-INTEREST.
081700     MOVE WS-CUR-DATE     TO WS-WHATIF-DATE.
081705     COMPUTE WS-WHATIF-DIFF-MONTHS =
081710         WS-CUR-TOTAL-MONTHS - WS-WHATIF-MONTHS.
081712     COMPUTE WS-WHATIF-DIFF-INTEREST =
081714         WS-CUR-TOTAL-INTEREST - WS-WHATIF-INTEREST.
081720     IF TRACE-IS-ON
081740         DISPLAY 'DR1500 - WHAT-IF DEBT-FREE ' WS-WHATIF-YYYY
081760             '/' WS-WHATIF-MM '/' WS-WHATIF-DD UPON CRT AT 0501.
081800     PERFORM E020-PRINT-WHATIF-COMPARISON.
081900 D020-EXIT.
082000     EXIT.
082100 D021-RELOAD-WHATIF-TABLE.
082200     MOVE WA-START-BALANCE (I) TO WA-BALANCE (I).
082300     MOVE WA-APR (I)           TO WA-APR (I).
082400     IF WA-DEBT-ID (I) = PP-WHATIF-DEBT-ID
082500         AND PP-WHATIF-APR-OVERRIDE > 0
082600             MOVE PP-WHATIF-APR-OVERRIDE TO WA-APR (I).
082700     IF WA-DEBT-ID (I) = PP-WHATIF-DEBT-ID
082800         AND PP-WHATIF-LUMP-SUM > 0
082900             COMPUTE WA-BALANCE (I) =
082950                 WA-BALANCE (I) - PP-WHATIF-LUMP-SUM
082960             IF WA-BALANCE (I) < 0
082970                 MOVE 0 TO WA-BALANCE (I)
082980             END-IF.
083200     MOVE 'N' TO WA-RETIRED-FLAG (I).
083300     MOVE 'N' TO WA-PAYOFF-WRITTEN-SW (I).
083400******************************************************************
083500*    E010  --  PRINT REPORT HEADINGS AND DRIVE PAGE BREAKS       *
083600******************************************************************
083700 E010-PRINT-REPORT.
083800     ADD 1 TO WS-PAGE-NO.
083900     MOVE 99 TO WS-LINE-CTR.
084000     PERFORM E013-PRINT-HEADINGS.
084100 E010-EXIT.
084200     EXIT.
084300 E011-PRINT-DETAIL-LINE.
084400     IF WS-LINE-CTR >= WS-LINES-PER-PAGE
084500         ADD 1 TO WS-PAGE-NO
084600         PERFORM E013-PRINT-HEADINGS.
084700     MOVE SPACES TO RPT-DETAIL.
084800     MOVE WS-MONTH-NO      TO RD-MONTH.
084900     MOVE WS-CUR-DATE      TO RD-DATE.
085000     MOVE WA-DEBT-NAME (I) TO RD-DEBT-NAME.
085100     MOVE WA-SCHED-PAYMENT (I)   TO RD-PAYMENT.
085200     MOVE WA-SCHED-PRINCIPAL (I) TO RD-PRINCIPAL.
085300     MOVE WA-SCHED-INTEREST (I)  TO RD-INTEREST.
085400     MOVE WA-BALANCE (I)         TO RD-BALANCE.
085500     WRITE RPT-LINE FROM RPT-DETAIL.
085600     ADD 1 TO WS-LINE-CTR.
085700 E012-PRINT-MONTH-TOTAL.
085800     MOVE SPACES TO RPT-MONTH-TOTAL.
085900     MOVE WS-MONTH-TOTAL-PAYMENT   TO RMT-PAYMENT.
086000     MOVE WS-MONTH-TOTAL-REMAINING TO RMT-REMAINING.
086100     WRITE RPT-LINE FROM RPT-MONTH-TOTAL.
086200     ADD 1 TO WS-LINE-CTR.
086300 E013-PRINT-HEADINGS.
086400     MOVE SPACES TO RPT-LINE.
086500     WRITE RPT-LINE AFTER ADVANCING C01.
086600     MOVE SPACES TO RPT-HEAD-1.
086700     MOVE WS-PAGE-NO TO RH1-PAGE-NO.
086800     WRITE RPT-LINE FROM RPT-HEAD-1.
086900     MOVE SPACES TO RPT-HEAD-2.
087000     IF PP-STRATEGY-AVALANCHE
087100         MOVE 'AVALANCHE' TO RH2-STRATEGY
087200     ELSE
087300         MOVE 'SNOWBALL ' TO RH2-STRATEGY.
087400     MOVE PP-CUST-ID  TO RH2-CUST-ID.
087500     MOVE WS-RUN-DATE TO RH2-RUN-DATE.
087600     WRITE RPT-LINE FROM RPT-HEAD-2.
087700     WRITE RPT-LINE FROM RPT-COL-HEAD.
087800     MOVE 4 TO WS-LINE-CTR.
087900******************************************************************
088000*    E020  --  FINAL TOTALS AND PAYOFF ORDER LIST                *
088100******************************************************************
088200 E020-PRINT-FINAL-TOTALS.
088300     MOVE SPACES TO RPT-FINAL-1.
088400     MOVE WS-MONTH-NO       TO RF1-MONTHS.
088500     WRITE RPT-LINE FROM RPT-FINAL-1.
088600     MOVE SPACES TO RPT-FINAL-2.
088700     MOVE WS-CUM-INTEREST   TO RF2-INTEREST.
088800     WRITE RPT-LINE FROM RPT-FINAL-2.
088900     MOVE SPACES TO RPT-FINAL-3.
089000     MOVE WS-CUM-TOTAL-PAID TO RF3-TOTAL-PAID.
089100     WRITE RPT-LINE FROM RPT-FINAL-3.
089200     MOVE SPACES TO RPT-FINAL-4.
089300     MOVE WS-CUR-DATE       TO RF4-DEBT-FREE.
089400     WRITE RPT-LINE FROM RPT-FINAL-4.
089500     MOVE SPACES TO RPT-FINAL-5.
089600     MOVE WS-INTEREST-SAVED TO RF5-INT-SAVED.
089700     MOVE WS-MONTHS-SAVED   TO RF5-MOS-SAVED.
089800     WRITE RPT-LINE FROM RPT-FINAL-5.
089900     WRITE RPT-LINE FROM RPT-PAYOFF-HEAD.
090000     PERFORM E021-PRINT-ONE-PAYOFF
090100         VARYING I FROM 1 BY 1
090200         UNTIL I > WS-PAYOFF-COUNT.
090300 E021-PRINT-ONE-PAYOFF.
090400     MOVE SPACES TO RPT-PAYOFF-DETAIL.
090500     MOVE WP-DEBT-NAME (I)  TO RPO-DEBT-NAME.
090600     MOVE WP-PAYOFF-MONTH (I) TO RPO-MONTH.
090700     MOVE WP-PAYOFF-DATE (I)  TO RPO-DATE.
090800     MOVE WP-CUM-INTEREST (I) TO RPO-CUM-INT.
090900     MOVE WP-CUM-TOTAL (I)    TO RPO-CUM-TOTAL.
091000     WRITE RPT-LINE FROM RPT-PAYOFF-DETAIL.
091100 E020-PRINT-WHATIF-COMPARISON.
091200     WRITE RPT-LINE FROM RPT-WHATIF-HEAD.
091300     MOVE SPACES TO RPT-WHATIF-1.
091400     MOVE WS-CUR-TOTAL-MONTHS TO RW1-CUR-MONTHS.
091500     MOVE WS-WHATIF-MONTHS    TO RW1-SIM-MONTHS.
091520     MOVE WS-WHATIF-DIFF-MONTHS TO RW1-DIFF-MONTHS.
091600     WRITE RPT-LINE FROM RPT-WHATIF-1.
091700     MOVE SPACES TO RPT-WHATIF-2.
091800     MOVE WS-CUR-TOTAL-INTEREST TO RW2-CUR-INT.
091900     MOVE WS-WHATIF-INTEREST    TO RW2-SIM-INT.
091920     MOVE WS-WHATIF-DIFF-INTEREST TO RW2-DIFF-INT.
092000     WRITE RPT-LINE FROM RPT-WHATIF-2.
092020     MOVE SPACES TO RPT-WHATIF-3.
092030     MOVE WS-CUR-DEBT-FREE-DATE TO RW3-CUR-DATE.
092040     MOVE WS-WHATIF-DATE        TO RW3-SIM-DATE.
092050     MOVE WS-WHATIF-DIFF-MONTHS TO RW3-DIFF-MONTHS.
092060     WRITE RPT-LINE FROM RPT-WHATIF-3.
092070******************************************************************
092200 Z010-END-RTN.
092400     DISPLAY 'DR1500 - RUN COMPLETE, ' UPON CRT AT 1401.
092500     DISPLAY WS-DEBT-COUNT UPON CRT AT 1420.
092600     DISPLAY ' DEBTS LOADED' UPON CRT AT 1430.
092700     CLOSE DEBTS-FILE PLANPARM-FILE SCHEDULE-FILE PROJECT-FILE
092800           PLANSUM-FILE PAYOFF-FILE RPTFILE.
