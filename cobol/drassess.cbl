000100******************************************************************
000200*    DRASSESS  --  FINANCIAL RISK ASSESSMENT OUTPUT RECORD       *
000300*    COPY MEMBER FOR THE  ASSESS  FILE.  ONE 01-LEVEL WRITTEN    *
000400*    PER CUSTOMER BY DR3500.                                     *
000500******************************************************************
000600*    90-03  KLO   ORIGINAL LAYOUT, REQ 2298 (RULE-BASED ASSESSMENT,
000700*                 NO EXTERNAL SCORING SERVICE AVAILABLE ON-SITE)
000800******************************************************************
000900 01  DR-ASSESSMENT-REC.
001000     05  AS-CUST-ID                  PIC X(8).
001100     05  AS-TOTAL-DEBT               PIC S9(9)V99  COMP-3.
001200     05  AS-TOTAL-MIN-PAYMENT        PIC S9(7)V99  COMP-3.
001300     05  AS-TOTAL-INTEREST-BURDEN    PIC S9(7)V99  COMP-3.
001400     05  AS-DTI-RATIO                PIC 9V99      COMP-3.
001500     05  AS-AVAILABLE-FOR-DEBT       PIC S9(7)V99  COMP-3.
001600     05  AS-HIGH-INT-COUNT           PIC 9(3).
001700     05  AS-MOD-INT-COUNT            PIC 9(3).
001800     05  AS-LOW-INT-COUNT            PIC 9(3).
001900     05  AS-RISK-HIGH-INTEREST       PIC X(1).
002000         88  AS-HIGH-INTEREST-RISK       VALUE 'Y'.
002100     05  AS-RISK-HIGH-DTI            PIC X(1).
002200         88  AS-HIGH-DTI-RISK            VALUE 'Y'.
002300     05  FILLER                      PIC X(58).
