000100******************************************************************
000200*    DRPARM  --  PLAN REQUEST CONTROL RECORD                     *
000300*    COPY MEMBER FOR THE  PLANPARM  FILE.  ONE 01-LEVEL PER      *
000400*    PLAN REQUEST.  READ BY DR1500 FOR PLAN GENERATION AND THE   *
000500*    OPTIONAL WHAT-IF PASS.  INCOME/EXPENSE FIGURES FOR THE      *
000600*    ASSESSMENT RUN LIVE ON THE DEBTS EXTRACT, NOT HERE -- SEE   *
000700*    DR-MONTHLY-INCOME / DR-MONTHLY-EXPENSES ON DRDEBT.          *
000800******************************************************************
000900*    86-06  RTW   ORIGINAL 5-FIELD CONTROL CARD, 35 BYTES
001000*    89-07  KLO   EXTENDED PAST THE ORIGINAL 35 BYTES, ADDED
001100*                 WHAT-IF FIELDS FOR REQ 2201 (RATE OVERRIDE,
001200*                 LUMP SUM, INCOME-CHANGE SIMULATION, NOTHING
001300*                 FROM A WHAT-IF PASS IS EVER POSTED)
001400*    98-12  MPL   Y2K -- PP-START-DATE CONFIRMED 8-BYTE YYYYMMDD
001500*    05-06  DWH   FIX:  BASE PORTION ONLY TOTALED 28 BYTES AGAINST
001600*                 THE 35 THE 86-06 HEADER CLAIMS -- FILLER AFTER
001700*                 PP-START-DATE WIDENED 2 TO 9 TO MATCH
002000******************************************************************
002100 01  DR-PLAN-PARM-REC.
002200     05  PP-CUST-ID                  PIC X(8).
002300     05  PP-STRATEGY                 PIC X(1).
002400         88  PP-STRATEGY-AVALANCHE       VALUE 'A'.
002500         88  PP-STRATEGY-SNOWBALL        VALUE 'S'.
002600     05  PP-AVAIL-MONTHLY            PIC S9(7)V99  COMP-3.
002700     05  PP-EXTRA-PAYMENT            PIC S9(5)V99  COMP-3.
002800     05  PP-START-DATE               PIC 9(8).
002900     05  PP-START-DATE-R REDEFINES PP-START-DATE.
003000         10  PP-START-YYYY           PIC 9(4).
003100         10  PP-START-MM             PIC 9(2).
003200         10  PP-START-DD             PIC 9(2).
003300     05  FILLER                      PIC X(9).
003400*        --- EXTENDED PORTION, ADDED PAST ORIGINAL 35 BYTES ---
003700     05  PP-WHATIF-FLAG              PIC X(1).
003800         88  PP-WHATIF-REQUESTED         VALUE 'Y'.
003900     05  PP-WHATIF-DEBT-ID           PIC X(8).
004000     05  PP-WHATIF-APR-OVERRIDE      PIC S9(2)V99  COMP-3.
004100     05  PP-WHATIF-LUMP-SUM          PIC S9(7)V99  COMP-3.
004200     05  PP-WHATIF-INCOME-CHANGE     PIC S9(7)V99  COMP-3.
004300     05  FILLER                      PIC X(4).
