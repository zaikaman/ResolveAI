000100******************************************************************
000200*    DRPROJ  --  MONTHLY PROJECTION OUTPUT RECORD                *
000300*    COPY MEMBER FOR THE  PROJECT  FILE.  ONE 01-LEVEL WRITTEN   *
000400*    PER SIMULATED MONTH (TOTALS ACROSS ALL DEBTS) BY DR1500.    *
000500******************************************************************
000600*    86-07  RTW   ORIGINAL LAYOUT
000650*    05-06  DWH   FIX:  RECORD ONLY TOTALED 38 BYTES AGAINST THE
000660*                 50-BYTE STANDARD -- FILLER WIDENED 10 TO 22
000700******************************************************************
000800 01  DR-PROJECTION-REC.
000900     05  PJ-MONTH-NO                 PIC 9(3).
001000     05  PJ-PROJ-DATE                PIC 9(8).
001100     05  PJ-PROJ-DATE-R REDEFINES PJ-PROJ-DATE.
001200         10  PJ-PROJ-YYYY            PIC 9(4).
001300         10  PJ-PROJ-MM              PIC 9(2).
001400         10  PJ-PROJ-DD              PIC 9(2).
001500     05  PJ-TOTAL-REMAINING          PIC S9(9)V99  COMP-3.
001600     05  PJ-CUM-INTEREST-PAID        PIC S9(7)V99  COMP-3.
001700     05  PJ-CUM-PRINCIPAL-PAID       PIC S9(9)V99  COMP-3.
001800     05  FILLER                      PIC X(22).
