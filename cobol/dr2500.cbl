000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     DR2500.
000300 AUTHOR.         R T WEATHERS.
000400 INSTALLATION.   CNP DATA PROCESSING - CONSUMER SYSTEMS.
000500 DATE-WRITTEN.   05/19/1986.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - CONSUMER FINANCIAL DATA.
000800******************************************************************
000900*    DR2500  --  PAYMENT POSTING, STATISTICS AND MILESTONES       *
001000*                                                                *
001100*    READS THE DEBTS EXTRACT INTO A WORKING TABLE, THEN READS    *
001200*    THE PAYMENTS TRANSACTION FILE (SORTED CUST-ID / PAY-DATE)   *
001300*    A CUSTOMER AT A TIME.  EACH POSTED PAYMENT REDUCES THE      *
001400*    OWNING DEBT'S IN-MEMORY BALANCE, COMPUTES INTEREST SAVED,   *
001500*    AND -- AFTER POSTING -- REFRESHES THAT CUSTOMER'S PAYMENT   *
001600*    STATISTICS (TOTALS, THIS-MONTH/LAST-30-DAY WINDOWS,         *
001700*    CURRENT/LONGEST STREAK) AND CHECKS FOR HABIT MILESTONES.    *
001800*    NEITHER THE DEBTS EXTRACT NOR THE PAYMENTS FILE IS          *
001900*    REWRITTEN -- THIS RUN ONLY PRODUCES STATSOUT AND MILESTON.  *
002000*    BADGES ALREADY EARNED ARE NOT CARRIED BETWEEN RUNS -- THE   *
002100*    JOB CARRIES NO BADGE-HISTORY FILE -- SO SUPPRESSION ONLY    *
002200*    HOLDS WITHIN ONE CUSTOMER'S PAYMENTS FOR THIS RUN.          *
002300******************************************************************
002400*                       C H A N G E   L O G                      *
002500******************************************************************
002600*    86-05-19  RTW  ORIGINAL PROGRAM, REQ 2230 (PAYMENT POSTING
002700*                   AGAINST THE IN-MEMORY DEBT TABLE)
002800*    87-01-08  RTW  ADDED PAYMENT REVERSAL (DP-TRAN-CODE = R)
002900*    89-08-14  KLO  REQ 2244 -- PAYMENT STATISTICS AND STREAK
003000*                   CALCULATION ADDED (CURRENT/LONGEST STREAK ON
003100*                   DISTINCT PAYMENT DATES, 7-DAY GAP RULE)
003200*    89-08-30  KLO  REQ 2244 -- HABIT MILESTONE DETECTION ADDED
003300*                   (FIRST PAYMENT, DEBT PAID OFF, PERCENTAGE,
003400*                   STREAK AND SAVINGS MILESTONES, PLUS BADGE
003500*                   SUPPRESSION WITHIN THE CUSTOMER'S RUN)
003600*    90-01-22  KLO  ADDED JULIAN DAY CONVERSION ROUTINE FOR THE
003700*                   LAST-30-DAY WINDOW AND STREAK GAP TEST --
003800*                   PLAIN YYYYMMDD SUBTRACTION IS WRONG ACROSS A
003900*                   MONTH OR YEAR BOUNDARY
004000*    91-09-30  TAF  DEBT TABLE ENLARGED TO MATCH DR1500
004100*    93-11-05  TAF  FIX:  OVERPAYMENT TOLERANCE WAS COMPARING
004200*                   AGAINST THE ORIGINAL BALANCE INSTEAD OF THE
004300*                   CURRENT ONE -- REQ 3110
004400*    98-12-03  MPL  Y2K -- JULIAN ROUTINE CONFIRMED CORRECT WITH
004500*                   FULL 4-DIGIT YEARS, NO WINDOWING NEEDED, NO
004600*                   CODE CHANGED
004700*    99-06-30  MPL  REQ 4471 -- CELEBRATION PRIORITY NOW SHOWN ON
004800*                   THE CONSOLE FOR OPERATOR REVIEW (NOT ON ANY
004900*                   OUTPUT FILE, PER THE ORIGINAL DESIGN)
004910*    05-02-14  DWH  FIX:  STATSOUT WAS BEING WRITTEN AFTER EVERY
004920*                   POSTED PAYMENT INSTEAD OF ONCE PER CUSTOMER,
004930*                   PER THE COPYBOOK'S OWN HEADER.  RECORD BUILD/
004940*                   WRITE SPLIT OUT OF D010 INTO NEW PARAGRAPH
004950*                   D012, FIRED FROM C001 AT THE CUSTOMER BREAK
004960*                   AND FROM Z010 FOR THE LAST CUSTOMER ON THE
004970*                   FILE.  D010 ITSELF STILL RUNS PER PAYMENT SO
004980*                   THE STREAK FIGURES STAY CURRENT FOR E010'S
004990*                   MILESTONE TEST
004992*    05-05-14  DWH  FIX:  E012-DEBT-PAID-OFF WAS PULLING THE PAID-
004994*                   OFF DEBT'S ORIGINAL BALANCE BACK OUT OF
004996*                   WC-ORIG-BALANCE (J) -- BUT J IS A SHARED
004998*                   SUBSCRIPT ALSO REUSED BY D010'S STREAK-DATE
005000*                   SUBPARAGRAPHS, WHICH RUN IN BETWEEN POSTING
005010*                   AND MILESTONE CHECKING AND LEAVE J POINTING
005020*                   AT THE WRONG DEBT.  NOW SAVED TO A DEDICATED
005030*                   WS-JUST-RETIRED-ORIG-BAL AT THE MOMENT OF
005040*                   PAYOFF IN C020, ALONGSIDE THE ALREADY-CORRECT
005050*                   WS-JUST-RETIRED-ID/-NAME
005052*    05-06-14  DWH  ADDED:  STREAK-INFO (AT-RISK, NEXT BADGE, DAYS
005054*                   UNTIL) AND THE HABIT-NUDGE PRIORITY LIST PER
005056*                   PROGRAM REQUEST -- NEW PARAGRAPHS E020/E021,
005058*                   DAYS-SINCE-PAYMENT CAPTURED OFF THE SAME Z910
005060*                   JULIAN MATH D024 ALREADY USES FOR THE STREAK.
005062*                   OVERDUE TEST NEEDED DR-DUE-DAY CARRIED DOWN
005064*                   ONTO THE WT-/WC- DEBT TABLES, WHICH DID NOT
005066*                   HAVE IT BEFORE
005090******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     CONSOLE IS CRT
005500     CLASS NUMERIC-TRAN-CLASS IS 'P' 'R'
005600     UPSI-0 ON STATUS IS TRACE-IS-ON
005700     UPSI-0 OFF STATUS IS TRACE-IS-OFF.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT DEBTS-FILE       ASSIGN TO DEBTS
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-DEBTS-STATUS.
006300     SELECT PAYMENTS-FILE    ASSIGN TO PAYMENTS
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-PAYMENTS-STATUS.
006600     SELECT STATSOUT-FILE    ASSIGN TO STATSOUT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-STATSOUT-STATUS.
006900     SELECT MILESTON-FILE    ASSIGN TO MILESTON
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-MILESTON-STATUS.
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  DEBTS-FILE
007500     LABEL RECORDS ARE STANDARD.
007600     COPY 'drdebt.cbl'.
007700 FD  PAYMENTS-FILE
007800     LABEL RECORDS ARE STANDARD.
007900     COPY 'drpay.cbl'.
008000 FD  STATSOUT-FILE
008100     LABEL RECORDS ARE STANDARD.
008200     COPY 'drstats.cbl'.
008300 FD  MILESTON-FILE
008400     LABEL RECORDS ARE STANDARD.
008500     COPY 'drmiles.cbl'.
008600 WORKING-STORAGE SECTION.
008700******************************************************************
008800*    FILE STATUS AND CONTROL SWITCHES                            *
008900******************************************************************
009000 01  WS-FILE-STATUSES.
009100     05  WS-DEBTS-STATUS             PIC X(2).
009200     05  WS-PAYMENTS-STATUS          PIC X(2).
009300         88  PAYMENTS-OK                 VALUE '00'.
009400         88  PAYMENTS-EOF                VALUE '10'.
009500     05  WS-STATSOUT-STATUS          PIC X(2).
009600     05  WS-MILESTON-STATUS          PIC X(2).
009700 01  WS-SWITCHES.
009800     05  WS-EOF-DEBTS-SW             PIC X VALUE 'N'.
009900         88  ALL-DEBTS-READ              VALUE 'Y'.
010000     05  WS-EOF-PAYMENTS-SW          PIC X VALUE 'N'.
010100         88  ALL-PAYMENTS-READ           VALUE 'Y'.
010200     05  WS-FIRST-PAYMENT-SW         PIC X VALUE 'Y'.
010300     05  WS-DEBT-FOUND-SW            PIC X VALUE 'N'.
010400         88  DEBT-WAS-FOUND              VALUE 'Y'.
010500     05  WS-PAY-REJECT-SW            PIC X VALUE 'N'.
010600         88  PAYMENT-REJECTED            VALUE 'Y'.
010700     05  WS-JUST-RETIRED-SW          PIC X VALUE 'N'.
010800         88  A-DEBT-WAS-JUST-RETIRED     VALUE 'Y'.
010900011100******************************************************************
011200*    WHOLE-RUN DEBT TABLE -- LOADED ONCE FROM THE DEBTS FILE     *
011300******************************************************************
011400 01  WS-DEBT-TABLE.
011500     05  WS-DEBT-COUNT               PIC S9(4) COMP VALUE 0.
011600     05  WS-DEBT-ENTRY OCCURS 500 TIMES.
011700         10  WT-DEBT-ID              PIC X(8).
011800         10  WT-CUST-ID              PIC X(8).
011900         10  WT-CREDITOR-NAME        PIC X(30).
012000         10  WT-BALANCE              PIC S9(7)V99 COMP-3.
012100         10  WT-APR                  PIC S9(2)V99 COMP-3.
012200         10  WT-MIN-PAYMENT          PIC S9(5)V99 COMP-3.
012300         10  WT-ACTIVE-FLAG          PIC X.
012400         10  WT-PAID-OFF-FLAG        PIC X.
012450         10  WT-DUE-DAY              PIC 9(2).
012500******************************************************************
012600*    PER-CUSTOMER DEBT SUBSET -- IN-MEMORY LOOKUP TABLE, MAX 50  *
012700*    PER SPEC, KEYED BY DEBT-ID (LINEAR SEARCH, TABLE IS SMALL)  *
012800******************************************************************
012900 01  WS-CUST-DEBTS.
013000     05  WS-CUST-DEBT-COUNT          PIC S9(4) COMP VALUE 0.
013100     05  WS-CUST-DEBT-ENTRY OCCURS 50 TIMES.
013200         10  WC-DEBT-ID              PIC X(8).
013300         10  WC-DEBT-NAME            PIC X(30).
013400         10  WC-ORIG-BALANCE         PIC S9(7)V99 COMP-3.
013500         10  WC-BALANCE              PIC S9(7)V99 COMP-3.
013600         10  WC-APR                  PIC S9(2)V99 COMP-3.
013700         10  WC-PAID-OFF-FLAG        PIC X.
013750         10  WC-DUE-DAY              PIC 9(2).
013800******************************************************************
013900*    ACCUMULATED PAYMENT HISTORY FOR THE CURRENT CUSTOMER --     *
014000*    BUILT UP AS PAYMENTS ARE READ (FILE IS PAY-DATE ORDER)      *
014100******************************************************************
014200 01  WS-CUST-PAYMENTS.
014300     05  WS-CUST-PAY-COUNT           PIC S9(4) COMP VALUE 0.
014400     05  WS-CUST-PAY-ENTRY OCCURS 300 TIMES.
014500         10  WY-DEBT-ID              PIC X(8).
014600         10  WY-PAY-DATE             PIC 9(8).
014610         10  WY-PAY-DATE-R REDEFINES WY-PAY-DATE.
014620             15  WY-PAY-YYYY         PIC 9(4).
014630             15  WY-PAY-MM           PIC 9(2).
014640             15  WY-PAY-DD           PIC 9(2).
014700         10  WY-PAY-AMOUNT           PIC S9(7)V99 COMP-3.
014800         10  WY-INTEREST-SAVED       PIC S9(5)V99 COMP-3.
014900******************************************************************
015000*    DISTINCT-DATE WORK TABLE FOR STREAK CALCULATION             *
015100******************************************************************
015200 01  WS-DISTINCT-DATES.
015300     05  WS-DISTINCT-COUNT           PIC S9(4) COMP VALUE 0.
015400     05  WS-DISTINCT-ENTRY OCCURS 300 TIMES.
015500         10  WD-DATE                 PIC 9(8).
015510         10  WD-DATE-R REDEFINES WD-DATE.
015520             15  WD-YYYY             PIC 9(4).
015530             15  WD-MM               PIC 9(2).
015540             15  WD-DD               PIC 9(2).
015600         10  WD-JULIAN               PIC S9(9) COMP.
015700******************************************************************
015800*    PER-CUSTOMER ACCUMULATORS                                   *
015900******************************************************************
016000 01  WS-CUST-ACCUM.
016100     05  WS-CUST-ID-HOLD             PIC X(8) VALUE SPACES.
016200     05  WS-ORIG-TOTAL-DEBT          PIC S9(9)V99 COMP-3.
016300     05  WS-CUR-TOTAL-DEBT           PIC S9(9)V99 COMP-3.
016400     05  WS-DEBTS-PAID-OFF-COUNT     PIC S9(4) COMP.
016500     05  WS-JUST-RETIRED-ID          PIC X(8).
016600     05  WS-JUST-RETIRED-NAME        PIC X(30).
016650     05  WS-JUST-RETIRED-ORIG-BAL    PIC S9(7)V99 COMP-3.
016700     05  WS-CELEBRATION-PRIORITY     PIC S9(1) COMP VALUE 0.
016710     05  WS-DAYS-SINCE-PAYMENT       PIC S9(4) COMP VALUE 0.
016720     05  WS-STREAK-AT-RISK-SW        PIC X VALUE 'N'.
016730         88  STREAK-AT-RISK              VALUE 'Y'.
016740     05  WS-NEXT-STREAK-BADGE        PIC 9(3) VALUE 0.
016750     05  WS-DAYS-UNTIL-NEXT-BADGE    PIC S9(3) COMP VALUE 0.
016760     05  WS-OVERDUE-SW               PIC X VALUE 'N'.
016770         88  A-PAYMENT-IS-OVERDUE        VALUE 'Y'.
016780     05  WS-NUDGE-URGENCY            PIC 9(1) VALUE 0.
016790     05  WS-NUDGE-TITLE              PIC X(20) VALUE SPACES.
016800******************************************************************
016900*    BADGE-EARNED SWITCHES -- RESET AT EVERY CUSTOMER BREAK,     *
017000*    NO PERSISTED BADGE HISTORY ON THIS JOB                      *
017100******************************************************************
017200 01  WS-BADGE-SWITCHES.
017300     05  WS-BADGE-FIRST-VICTORY      PIC X VALUE 'N'.
017400     05  WS-BADGE-DEBT-DESTROYER     PIC X VALUE 'N'.
017500     05  WS-BADGE-PCT-25             PIC X VALUE 'N'.
017600     05  WS-BADGE-PCT-50             PIC X VALUE 'N'.
017700     05  WS-BADGE-PCT-75             PIC X VALUE 'N'.
017800     05  WS-BADGE-PCT-90             PIC X VALUE 'N'.
017900     05  WS-BADGE-STREAK-7           PIC X VALUE 'N'.
018000     05  WS-BADGE-STREAK-30          PIC X VALUE 'N'.
018100     05  WS-BADGE-STREAK-90          PIC X VALUE 'N'.
018200     05  WS-BADGE-SAVED-100          PIC X VALUE 'N'.
018300     05  WS-BADGE-SAVED-500          PIC X VALUE 'N'.
018400     05  WS-BADGE-SAVED-1000         PIC X VALUE 'N'.
018500     05  WS-BADGE-SAVED-5000         PIC X VALUE 'N'.
018600     05  WS-BADGE-SAVED-10000        PIC X VALUE 'N'.
018700     05  WS-BADGE-SAVER              PIC X VALUE 'N'.
018800******************************************************************
018900*    STATS WORKING FIELDS (RECOMPUTED AFTER EVERY POSTING)       *
019000******************************************************************
019100 01  WS-STATS-WORK.
019200     05  WS-ST-COUNT                 PIC S9(5) COMP VALUE 0.
019300     05  WS-ST-TOTAL-AMOUNT          PIC S9(9)V99 COMP-3 VALUE 0.
019400     05  WS-ST-TOTAL-INT-SAVED       PIC S9(7)V99 COMP-3 VALUE 0.
019500     05  WS-ST-THIS-MONTH-CNT        PIC S9(3) COMP VALUE 0.
019600     05  WS-ST-THIS-MONTH-AMT        PIC S9(7)V99 COMP-3 VALUE 0.
019700     05  WS-ST-LAST-30-CNT           PIC S9(3) COMP VALUE 0.
019800     05  WS-ST-LAST-30-AMT           PIC S9(7)V99 COMP-3 VALUE 0.
019900     05  WS-ST-CURRENT-STREAK        PIC S9(3) COMP VALUE 0.
020000     05  WS-ST-LONGEST-STREAK        PIC S9(3) COMP VALUE 0.
020100     05  WS-ST-AVERAGE-PAYMENT       PIC S9(7)V99 COMP-3 VALUE 0.
020200******************************************************************
020300*    JULIAN DATE CONVERSION WORK FIELDS -- NO INTRINSIC DATE     *
020400*    FUNCTIONS ON THIS COMPILER, SO WE CONVERT BY HAND USING     *
020500*    THE STANDARD GREGORIAN-TO-JULIAN-DAY-NUMBER FORMULA         *
020600******************************************************************
020700 01  WS-JULIAN-WORK.
020800     05  WJ-YYYY                     PIC S9(9) COMP.
020900     05  WJ-MM                       PIC S9(9) COMP.
021000     05  WJ-DD                       PIC S9(9) COMP.
021100     05  WJ-A                        PIC S9(9) COMP.
021200     05  WJ-Y                        PIC S9(9) COMP.
021300     05  WJ-M                        PIC S9(9) COMP.
021400     05  WJ-RESULT                   PIC S9(9) COMP.
021500 01  WS-RUN-JULIAN                   PIC S9(9) COMP.
021600 01  WS-COMPARE-JULIAN               PIC S9(9) COMP.
021700 01  WS-GAP-DAYS                     PIC S9(9) COMP.
021800******************************************************************
021900*    MISCELLANEOUS WORK FIELDS                                   *
022000******************************************************************
022100 01  WS-RUN-DATE                     PIC 9(8) VALUE ZEROS.
022200 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
022300     05  WS-RUN-YYYY                 PIC 9(4).
022400     05  WS-RUN-MM                   PIC 9(2).
022500     05  WS-RUN-DD                   PIC 9(2).
022600 01  WS-PAY-AMOUNT-LIMIT             PIC S9(7)V99 COMP-3.
022700 01  WS-INTEREST-SAVED-THIS-PAY      PIC S9(5)V99 COMP-3.
022800 01  WS-PROGRESS-PCT                 PIC S9(3)V99 COMP-3.
022900 01  WS-MSG-VALUE                    PIC S9(7)V99 COMP-3.
023000 01  I                               PIC S9(4) COMP VALUE 0.
023100 01  J                               PIC S9(4) COMP VALUE 0.
023200 01  K                               PIC S9(4) COMP VALUE 0.
023300 01  WS-DUP-FOUND-SW                 PIC X VALUE 'N'.
023400 01  WS-THRESHOLD-TABLE-4            PIC 9(2) OCCURS 4 TIMES
023500     VALUES 25 50 75 90.
023600 01  WS-THRESHOLD-TABLE-3            PIC 9(3) OCCURS 3 TIMES
023700     VALUES 7 30 90.
023800 01  WS-THRESHOLD-TABLE-5            PIC 9(5) OCCURS 5 TIMES
023900     VALUES 100 500 1000 5000 10000.
024000 PROCEDURE DIVISION.
024100******************************************************************
024200 A010-MAIN-LINE.
024300     PERFORM A020-INITIALIZE.
024400     PERFORM B010-LOAD-DEBT-TABLE THRU B010-EXIT
024500         UNTIL ALL-DEBTS-READ.
024600     PERFORM F010-READ-PAYMENT THRU F010-EXIT.
024700     PERFORM C000-PROCESS-ONE-PAYMENT THRU C000-EXIT
024800         UNTIL ALL-PAYMENTS-READ.
024900     PERFORM Z010-END-RTN.
025000     STOP RUN.
025100******************************************************************
025200 A020-INITIALIZE.
025300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
025400     MOVE WS-RUN-YYYY TO WJ-YYYY.
025500     MOVE WS-RUN-MM   TO WJ-MM.
025600     MOVE WS-RUN-DD   TO WJ-DD.
025700     PERFORM Z910-CALC-JULIAN.
025800     MOVE WJ-RESULT TO WS-RUN-JULIAN.
025900     OPEN INPUT  DEBTS-FILE
026000          INPUT  PAYMENTS-FILE
026100          OUTPUT STATSOUT-FILE
026200          OUTPUT MILESTON-FILE.
026300     DISPLAY SPACES UPON CRT.
026400     DISPLAY '* * * *  B E G I N   D R 2 5 0 0  * * * *'
026500         UPON CRT AT 0101.
026600******************************************************************
026700*    B010  --  LOAD THE ENTIRE DEBTS EXTRACT                     *
026800******************************************************************
026900 B010-LOAD-DEBT-TABLE.
027000     READ DEBTS-FILE
027100         AT END
027200             MOVE 'Y' TO WS-EOF-DEBTS-SW
027300             GO TO B010-EXIT.
027400     IF WS-DEBT-COUNT < 500
027500         ADD 1 TO WS-DEBT-COUNT
027600         MOVE DR-DEBT-ID          TO WT-DEBT-ID    (WS-DEBT-COUNT)
027700         MOVE DR-CUST-ID          TO WT-CUST-ID    (WS-DEBT-COUNT)
027800         MOVE DR-CREDITOR-NAME    TO WT-CREDITOR-NAME (WS-DEBT-COUNT)
027900         MOVE DR-BALANCE          TO WT-BALANCE    (WS-DEBT-COUNT)
028000         MOVE DR-APR              TO WT-APR        (WS-DEBT-COUNT)
028100         MOVE DR-MIN-PAYMENT      TO WT-MIN-PAYMENT (WS-DEBT-COUNT)
028200         MOVE DR-ACTIVE-FLAG      TO WT-ACTIVE-FLAG (WS-DEBT-COUNT)
028250         MOVE DR-PAID-OFF-FLAG    TO WT-PAID-OFF-FLAG (WS-DEBT-COUNT)
028280         MOVE DR-DUE-DAY          TO WT-DUE-DAY    (WS-DEBT-COUNT).
028400 B010-EXIT.
028500     EXIT.
028600******************************************************************
028700*    F010  --  READ ONE PAYMENT TRANSACTION                      *
028800******************************************************************
028900 F010-READ-PAYMENT.
029000     READ PAYMENTS-FILE
029100         AT END
029200             MOVE 'Y' TO WS-EOF-PAYMENTS-SW
029300             GO TO F010-EXIT.
029400 F010-EXIT.
029500     EXIT.
029600******************************************************************
029700*    C000  --  DRIVE ONE TRANSACTION THROUGH THE CUSTOMER        *
029800*    CONTROL BREAK, POSTING/REVERSAL, STATS AND MILESTONES       *
029900******************************************************************
030000 C000-PROCESS-ONE-PAYMENT.
030100     IF WS-FIRST-PAYMENT-SW = 'Y' OR DP-CUST-ID NOT = WS-CUST-ID-HOLD
030200         PERFORM C001-START-NEW-CUSTOMER.
030300     PERFORM C010-EDIT-PAYMENT THRU C010-EXIT.
030400     IF NOT PAYMENT-REJECTED
030500         IF DP-TRAN-IS-POST
030600             PERFORM C020-POST-PAYMENT THRU C020-EXIT
030700             PERFORM D010-COMPUTE-STATS THRU D010-EXIT
030800             PERFORM E010-CHECK-MILESTONES THRU E010-EXIT
030820             PERFORM E020-STREAK-INFO THRU E020-EXIT
030840             PERFORM E021-HABIT-NUDGE THRU E021-EXIT
030900         ELSE
031000             PERFORM C030-REVERSE-PAYMENT THRU C030-EXIT
031100         END-IF.
031200     PERFORM F010-READ-PAYMENT THRU F010-EXIT.
031300 C000-EXIT.
031400     EXIT.
031500******************************************************************
031600*    C001  --  NEW CUSTOMER, RESET ALL PER-CUSTOMER STATE        *
031700******************************************************************
031800 C001-START-NEW-CUSTOMER.
031820     IF WS-FIRST-PAYMENT-SW = 'N' AND WS-CUST-PAY-COUNT > 0
031840         PERFORM D012-WRITE-STATS-RECORD THRU D012-EXIT.
031900     MOVE 'N' TO WS-FIRST-PAYMENT-SW.
032000     MOVE DP-CUST-ID TO WS-CUST-ID-HOLD.
032100     PERFORM B015-BUILD-CUST-DEBT-SET THRU B015-EXIT.
032200     MOVE 0 TO WS-CUST-PAY-COUNT.
032300     MOVE 0 TO WS-DEBTS-PAID-OFF-COUNT.
032400     PERFORM C002-ACCUM-ORIG-TOTALS
032500         VARYING I FROM 1 BY 1
032600         UNTIL I > WS-CUST-DEBT-COUNT.
032700     MOVE WS-ORIG-TOTAL-DEBT TO WS-CUR-TOTAL-DEBT.
032800     MOVE 'N' TO WS-BADGE-FIRST-VICTORY   WS-BADGE-DEBT-DESTROYER
032900                 WS-BADGE-PCT-25          WS-BADGE-PCT-50
033000                 WS-BADGE-PCT-75          WS-BADGE-PCT-90
033100                 WS-BADGE-STREAK-7        WS-BADGE-STREAK-30
033200                 WS-BADGE-STREAK-90       WS-BADGE-SAVED-100
033300                 WS-BADGE-SAVED-500       WS-BADGE-SAVED-1000
033400                 WS-BADGE-SAVED-5000      WS-BADGE-SAVED-10000
033500                 WS-BADGE-SAVER.
033600 C002-ACCUM-ORIG-TOTALS.
033700     ADD WC-BALANCE (I) TO WS-ORIG-TOTAL-DEBT.
033800     IF WC-PAID-OFF-FLAG (I) = 'Y'
033900         ADD 1 TO WS-DEBTS-PAID-OFF-COUNT.
034000******************************************************************
034100*    B015  --  BUILD THIS CUSTOMER'S DEBT SUBSET (ALL DEBTS,     *
034200*    REGARDLESS OF ACTIVE/PAID-OFF STATUS -- POSTING NEEDS TO    *
034300*    SEE AND REJECT AGAINST A RETIRED DEBT TOO)                  *
034400******************************************************************
034500 B015-BUILD-CUST-DEBT-SET.
034600     MOVE 0 TO WS-CUST-DEBT-COUNT.
034700     MOVE 0 TO WS-ORIG-TOTAL-DEBT.
034800     PERFORM B016-TEST-ONE-DEBT
034900         VARYING I FROM 1 BY 1
035000         UNTIL I > WS-DEBT-COUNT.
035100 B015-EXIT.
035200     EXIT.
035300 B016-TEST-ONE-DEBT.
035400     IF WT-CUST-ID (I) = WS-CUST-ID-HOLD AND WS-CUST-DEBT-COUNT < 50
035500         ADD 1 TO WS-CUST-DEBT-COUNT
035600         MOVE WT-DEBT-ID (I)       TO WC-DEBT-ID (WS-CUST-DEBT-COUNT)
035700         MOVE WT-CREDITOR-NAME (I) TO WC-DEBT-NAME (WS-CUST-DEBT-COUNT)
035800         MOVE WT-BALANCE (I)       TO WC-ORIG-BALANCE (WS-CUST-DEBT-COUNT)
035900         MOVE WT-BALANCE (I)       TO WC-BALANCE (WS-CUST-DEBT-COUNT)
036000         MOVE WT-APR (I)           TO WC-APR (WS-CUST-DEBT-COUNT)
036050         MOVE WT-PAID-OFF-FLAG (I) TO WC-PAID-OFF-FLAG (WS-CUST-DEBT-COUNT)
036080         MOVE WT-DUE-DAY (I)       TO WC-DUE-DAY (WS-CUST-DEBT-COUNT).
036200******************************************************************
036300*    C010  --  EDIT THE PAYMENT TRANSACTION (U7 VALIDATORS)      *
036400******************************************************************
036500 C010-EDIT-PAYMENT.
036600     MOVE 'N' TO WS-PAY-REJECT-SW.
036700     MOVE 'N' TO WS-DEBT-FOUND-SW.
036800     IF DP-PAY-AMOUNT NOT > 0
036900         MOVE 'Y' TO WS-PAY-REJECT-SW
037000         DISPLAY 'DR2500 - PAYMENT AMOUNT NOT POSITIVE, ID '
037100             UPON CRT AT 1001
037200         DISPLAY DP-PAYMENT-ID UPON CRT AT 1050
037300         GO TO C010-EXIT.
037400     PERFORM C011-FIND-CUST-DEBT
037500         VARYING J FROM 1 BY 1
037600         UNTIL J > WS-CUST-DEBT-COUNT OR DEBT-WAS-FOUND.
037650     IF DEBT-WAS-FOUND
037660         SUBTRACT 1 FROM J.
037700     IF NOT DEBT-WAS-FOUND
037800         MOVE 'Y' TO WS-PAY-REJECT-SW
037900         DISPLAY 'DR2500 - DEBT NOT FOUND FOR PAYMENT '
038000             UPON CRT AT 1101
038100         DISPLAY DP-PAYMENT-ID UPON CRT AT 1150
038200         GO TO C010-EXIT.
038300     IF DP-TRAN-IS-POST
038400         IF WC-PAID-OFF-FLAG (J) = 'Y'
038500             MOVE 'Y' TO WS-PAY-REJECT-SW
038600             DISPLAY 'DR2500 - DEBT ALREADY PAID OFF, PAYMENT '
038700                 UPON CRT AT 1201
038800             DISPLAY DP-PAYMENT-ID UPON CRT AT 1250
038900             GO TO C010-EXIT
039000         END-IF
039100         COMPUTE WS-PAY-AMOUNT-LIMIT ROUNDED = WC-BALANCE (J) * 1.1
039200         IF DP-PAY-AMOUNT > WS-PAY-AMOUNT-LIMIT
039300             MOVE 'Y' TO WS-PAY-REJECT-SW
039400             DISPLAY 'DR2500 - PAYMENT EXCEEDS 110 PCT OF BALANCE '
039500                 UPON CRT AT 1301
039600             DISPLAY DP-PAYMENT-ID UPON CRT AT 1350
039700         END-IF.
039800 C010-EXIT.
039900     EXIT.
040000 C011-FIND-CUST-DEBT.
040100     IF WC-DEBT-ID (J) = DP-DEBT-ID
040200         MOVE 'Y' TO WS-DEBT-FOUND-SW.
040300******************************************************************
040400*    C020  --  POST THE PAYMENT AGAINST THE IN-MEMORY DEBT       *
040500******************************************************************
040600 C020-POST-PAYMENT.
040700     MOVE 'N' TO WS-JUST-RETIRED-SW.
040800     COMPUTE WS-INTEREST-SAVED-THIS-PAY ROUNDED =
040900         DP-PAY-AMOUNT * WC-APR (J) / 1200.
041000     COMPUTE WC-BALANCE (J) = WC-BALANCE (J) - DP-PAY-AMOUNT.
041100     IF WC-BALANCE (J) < 0
041200         MOVE 0 TO WC-BALANCE (J).
041300     IF WC-BALANCE (J) = 0 AND WC-PAID-OFF-FLAG (J) = 'N'
041400         MOVE 'Y' TO WC-PAID-OFF-FLAG (J)
041500         MOVE 'Y' TO WS-JUST-RETIRED-SW
041600         MOVE WC-DEBT-ID (J)      TO WS-JUST-RETIRED-ID
041700         MOVE WC-DEBT-NAME (J)    TO WS-JUST-RETIRED-NAME
041750         MOVE WC-ORIG-BALANCE (J) TO WS-JUST-RETIRED-ORIG-BAL
041800         ADD 1 TO WS-DEBTS-PAID-OFF-COUNT.
041900     PERFORM C021-RECALC-CUR-TOTAL.
042000     IF WS-CUST-PAY-COUNT < 300
042100         ADD 1 TO WS-CUST-PAY-COUNT
042200         MOVE DP-DEBT-ID          TO WY-DEBT-ID (WS-CUST-PAY-COUNT)
042300         MOVE DP-PAY-DATE         TO WY-PAY-DATE (WS-CUST-PAY-COUNT)
042400         MOVE DP-PAY-AMOUNT       TO WY-PAY-AMOUNT (WS-CUST-PAY-COUNT)
042500         MOVE WS-INTEREST-SAVED-THIS-PAY TO
042600             WY-INTEREST-SAVED (WS-CUST-PAY-COUNT)
042700     ELSE
042800         DISPLAY 'DR2500 - PAYMENT HISTORY TABLE FULL, CUST '
042900             UPON CRT AT 1401
043000         DISPLAY WS-CUST-ID-HOLD UPON CRT AT 1450.
043100 C020-EXIT.
043200     EXIT.
043300 C021-RECALC-CUR-TOTAL.
043400     MOVE 0 TO WS-CUR-TOTAL-DEBT.
043500     PERFORM C022-ADD-ONE-BALANCE
043600         VARYING K FROM 1 BY 1
043700         UNTIL K > WS-CUST-DEBT-COUNT.
043800 C022-ADD-ONE-BALANCE.
043900     ADD WC-BALANCE (K) TO WS-CUR-TOTAL-DEBT.
044000******************************************************************
044100*    C030  --  REVERSE A PAYMENT (ADD BALANCE BACK, CLEAR FLAG)  *
044200******************************************************************
044300 C030-REVERSE-PAYMENT.
044400     COMPUTE WC-BALANCE (J) = WC-BALANCE (J) + DP-PAY-AMOUNT.
044500     MOVE 'N' TO WC-PAID-OFF-FLAG (J).
044600     DISPLAY 'DR2500 - PAYMENT REVERSED, ID ' UPON CRT AT 1501.
044700     DISPLAY DP-PAYMENT-ID UPON CRT AT 1550.
044800 C030-EXIT.
044900     EXIT.
045000******************************************************************
045100*    D010  --  RECOMPUTE PAYMENT STATISTICS OVER THIS CUSTOMER'S *
045200*    ACCUMULATED PAYMENT HISTORY SO FAR.  RUNS AFTER EVERY       *
045300*    POSTED PAYMENT -- THE STREAK FIGURES IT LEAVES IN WS-ST-    *
045400*    CURRENT-STREAK/WS-ST-LONGEST-STREAK FEED E010'S MILESTONE   *
045410*    TEST ON EVERY PAYMENT, BUT THE STATSOUT RECORD ITSELF IS    *
045420*    NOT WRITTEN HERE -- SEE D012, FIRED ONCE PER CUSTOMER.      *
045430*    05-02-14  DWH  SPLIT THE RECORD WRITE OUT OF THIS PARAGRAPH *
045440*                   INTO D012 -- STATSOUT WAS BEING WRITTEN ONCE *
045450*                   PER PAYMENT INSTEAD OF ONCE PER CUSTOMER     *
045500 D010-COMPUTE-STATS.
045600     MOVE 0 TO WS-ST-COUNT WS-ST-TOTAL-AMOUNT WS-ST-TOTAL-INT-SAVED
045700                WS-ST-THIS-MONTH-CNT WS-ST-THIS-MONTH-AMT
045800                WS-ST-LAST-30-CNT WS-ST-LAST-30-AMT.
045900     PERFORM D011-ACCUM-ONE-PAYMENT
046000         VARYING I FROM 1 BY 1
046100         UNTIL I > WS-CUST-PAY-COUNT.
046200     IF WS-ST-COUNT > 0
046300         COMPUTE WS-ST-AVERAGE-PAYMENT ROUNDED =
046400             WS-ST-TOTAL-AMOUNT / WS-ST-COUNT
046500     ELSE
046600         MOVE 0 TO WS-ST-AVERAGE-PAYMENT.
046700     PERFORM D020-CALC-STREAKS THRU D020-EXIT.
048000 D010-EXIT.
048100     EXIT.
048110******************************************************************
048120*    D012  --  BUILD AND WRITE ONE STATSOUT RECORD FROM THE       *
048130*    CURRENT WS-ST- FIGURES.  CALLED ONCE PER CUSTOMER, FROM      *
048140*    C001 FOR THE CUSTOMER JUST FINISHED AND FROM Z010 FOR THE    *
048150*    LAST CUSTOMER ON THE FILE.                                   *
048160******************************************************************
048170 D012-WRITE-STATS-RECORD.
048180     MOVE WS-CUST-ID-HOLD          TO ST-CUST-ID.
048190     MOVE WS-ST-COUNT              TO ST-TOTAL-PAYMENTS.
048200     MOVE WS-ST-TOTAL-AMOUNT       TO ST-TOTAL-AMOUNT-PAID.
048210     MOVE WS-ST-TOTAL-INT-SAVED    TO ST-TOTAL-INTEREST-SAVED.
048220     MOVE WS-ST-THIS-MONTH-CNT     TO ST-PAYMENTS-THIS-MONTH.
048230     MOVE WS-ST-THIS-MONTH-AMT     TO ST-AMOUNT-THIS-MONTH.
048240     MOVE WS-ST-LAST-30-CNT        TO ST-PAYMENTS-LAST-30.
048250     MOVE WS-ST-LAST-30-AMT        TO ST-AMOUNT-LAST-30.
048260     MOVE WS-ST-CURRENT-STREAK     TO ST-CURRENT-STREAK.
048270     MOVE WS-ST-LONGEST-STREAK     TO ST-LONGEST-STREAK.
048280     MOVE WS-ST-AVERAGE-PAYMENT    TO ST-AVERAGE-PAYMENT.
048290     WRITE DR-PAYMENT-STATS-REC.
048300 D012-EXIT.
048310     EXIT.
048320 D011-ACCUM-ONE-PAYMENT.
048330     ADD 1 TO WS-ST-COUNT.
048340     ADD WY-PAY-AMOUNT (I)       TO WS-ST-TOTAL-AMOUNT.
048350     ADD WY-INTEREST-SAVED (I)   TO WS-ST-TOTAL-INT-SAVED.
048360     IF WY-PAY-YYYY (I) = WS-RUN-YYYY
048370         AND WY-PAY-MM (I) = WS-RUN-MM
048380             ADD 1 TO WS-ST-THIS-MONTH-CNT
048390             ADD WY-PAY-AMOUNT (I) TO WS-ST-THIS-MONTH-AMT.
049100     MOVE WY-PAY-YYYY (I) TO WJ-YYYY.
049200     MOVE WY-PAY-MM (I)   TO WJ-MM.
049300     MOVE WY-PAY-DD (I)   TO WJ-DD.
049400     PERFORM Z910-CALC-JULIAN.
049500     COMPUTE WS-GAP-DAYS = WS-RUN-JULIAN - WJ-RESULT.
049600     IF WS-GAP-DAYS <= 30
049700         ADD 1 TO WS-ST-LAST-30-CNT
049800         ADD WY-PAY-AMOUNT (I) TO WS-ST-LAST-30-AMT.
049900******************************************************************
050000*    D020  --  STREAK CALCULATION OVER DISTINCT PAYMENT DATES    *
050100******************************************************************
050200 D020-CALC-STREAKS.
050300     MOVE 0 TO WS-ST-CURRENT-STREAK WS-ST-LONGEST-STREAK.
050400     PERFORM D021-BUILD-DISTINCT-DATES THRU D021-EXIT.
050500     IF WS-DISTINCT-COUNT = 0
050600         GO TO D020-EXIT.
050700     PERFORM D022-SORT-DISTINCT-DATES.
050800     PERFORM D023-CALC-LONGEST-STREAK.
050900     PERFORM D024-CALC-CURRENT-STREAK.
051000 D020-EXIT.
051100     EXIT.
051200******************************************************************
051300*    D021  --  COLLECT DISTINCT PAY-DATES, EACH WITH ITS JULIAN  *
051400*    DAY NUMBER, FROM THIS CUSTOMER'S ACCUMULATED PAYMENTS       *
051500******************************************************************
051600 D021-BUILD-DISTINCT-DATES.
051700     MOVE 0 TO WS-DISTINCT-COUNT.
051800     PERFORM D025-TEST-ONE-PAYMENT-DATE
051900         VARYING I FROM 1 BY 1
052000         UNTIL I > WS-CUST-PAY-COUNT.
052100 D021-EXIT.
052200     EXIT.
052300 D025-TEST-ONE-PAYMENT-DATE.
052400     MOVE 'N' TO WS-DUP-FOUND-SW.
052500     PERFORM D026-COMPARE-DISTINCT
052600         VARYING J FROM 1 BY 1
052700         UNTIL J > WS-DISTINCT-COUNT OR WS-DUP-FOUND-SW = 'Y'.
052800     IF WS-DUP-FOUND-SW = 'N' AND WS-DISTINCT-COUNT < 300
052900         ADD 1 TO WS-DISTINCT-COUNT
053000         MOVE WY-PAY-DATE (I) TO WD-DATE (WS-DISTINCT-COUNT)
053100         MOVE WY-PAY-YYYY (I) TO WJ-YYYY
053200         MOVE WY-PAY-MM (I)   TO WJ-MM
053300         MOVE WY-PAY-DD (I)   TO WJ-DD
053400         PERFORM Z910-CALC-JULIAN
053500         MOVE WJ-RESULT TO WD-JULIAN (WS-DISTINCT-COUNT).
053600 D026-COMPARE-DISTINCT.
053700     IF WD-DATE (J) = WY-PAY-DATE (I)
053800         MOVE 'Y' TO WS-DUP-FOUND-SW.
053900******************************************************************
054000*    D022  --  STABLE BUBBLE SORT OF DISTINCT DATES, ASCENDING   *
054100******************************************************************
054200 D022-SORT-DISTINCT-DATES.
054300     MOVE 'Y' TO WS-DUP-FOUND-SW.
054400     PERFORM D027-ONE-BUBBLE-PASS UNTIL WS-DUP-FOUND-SW = 'N'.
054500 D027-ONE-BUBBLE-PASS.
054600     MOVE 'N' TO WS-DUP-FOUND-SW.
054700     PERFORM D028-COMPARE-ADJACENT
054800         VARYING J FROM 1 BY 1
054900         UNTIL J > WS-DISTINCT-COUNT - 1.
055000 D028-COMPARE-ADJACENT.
055100     IF WD-JULIAN (J) > WD-JULIAN (J + 1)
055200         MOVE WS-DISTINCT-ENTRY (J)     TO WS-DISTINCT-ENTRY (0)
055300         MOVE WS-DISTINCT-ENTRY (J + 1) TO WS-DISTINCT-ENTRY (J)
055400         MOVE WS-DISTINCT-ENTRY (0)     TO WS-DISTINCT-ENTRY (J + 1)
055500         MOVE 'Y' TO WS-DUP-FOUND-SW.
055600******************************************************************
055700*    D023  --  LONGEST STREAK -- MAX RUN OF CONSECUTIVE DISTINCT *
055800*    DATES (ASCENDING) WHERE EACH GAP IS 7 DAYS OR LESS          *
055900******************************************************************
056000 D023-CALC-LONGEST-STREAK.
056100     MOVE 1 TO WS-ST-LONGEST-STREAK.
056200     MOVE 1 TO K.
056300     IF WS-DISTINCT-COUNT = 1
056400         GO TO D023-EXIT.
056500     PERFORM D029-EXTEND-OR-RESET
056600         VARYING J FROM 2 BY 1
056700         UNTIL J > WS-DISTINCT-COUNT.
056800 D023-EXIT.
056900     EXIT.
057000 D029-EXTEND-OR-RESET.
057100     COMPUTE WS-GAP-DAYS = WD-JULIAN (J) - WD-JULIAN (J - 1).
057200     IF WS-GAP-DAYS <= 7
057300         ADD 1 TO K
057400     ELSE
057500         MOVE 1 TO K.
057600     IF K > WS-ST-LONGEST-STREAK
057700         MOVE K TO WS-ST-LONGEST-STREAK.
057800******************************************************************
057900*    D024  --  CURRENT STREAK -- FROM THE MOST RECENT DISTINCT   *
058000*    DATE BACKWARD, ONLY IF THAT DATE IS TODAY OR YESTERDAY      *
058100******************************************************************
058200 D024-CALC-CURRENT-STREAK.
058300     MOVE 0 TO WS-ST-CURRENT-STREAK.
058400     COMPUTE WS-GAP-DAYS =
058500         WS-RUN-JULIAN - WD-JULIAN (WS-DISTINCT-COUNT).
058550     MOVE WS-GAP-DAYS TO WS-DAYS-SINCE-PAYMENT.
058600     IF WS-GAP-DAYS > 1
058700         GO TO D024-EXIT.
058800     MOVE 1 TO WS-ST-CURRENT-STREAK.
058900     IF WS-DISTINCT-COUNT = 1
059000         GO TO D024-EXIT.
059100     MOVE WS-DISTINCT-COUNT TO J.
059200     PERFORM D02A-WALK-BACKWARD
059300         UNTIL J = 1.
059400 D024-EXIT.
059500     EXIT.
059600 D02A-WALK-BACKWARD.
059700     COMPUTE WS-GAP-DAYS = WD-JULIAN (J) - WD-JULIAN (J - 1).
059800     IF WS-GAP-DAYS <= 7
059900         ADD 1 TO WS-ST-CURRENT-STREAK
060000         SUBTRACT 1 FROM J
060100     ELSE
060200         MOVE 1 TO J.
060300******************************************************************
060400*    E010  --  MILESTONE DETECTION.  BADGE KEYS ALREADY SET ON   *
060500*    WS-BADGE-SWITCHES SUPPRESS RE-AWARD WITHIN THIS CUSTOMER'S  *
060600*    RUN.  ORDER FOLLOWS THE PROGRAM SPEC EXACTLY.               *
060700******************************************************************
060800 E010-CHECK-MILESTONES.
060900     MOVE 0 TO WS-CELEBRATION-PRIORITY.
061000     PERFORM E011-FIRST-PAYMENT.
061100     PERFORM E012-DEBT-PAID-OFF.
061200     IF WS-ORIG-TOTAL-DEBT > 0
061300         PERFORM E013-PERCENTAGE-MILESTONES THRU E013-EXIT.
061400     PERFORM E014-STREAK-MILESTONES THRU E014-EXIT.
061500     PERFORM E015-SAVINGS-MILESTONES THRU E015-EXIT.
061600     DISPLAY 'DR2500 - CELEBRATION PRIORITY ' UPON CRT AT 1601.
061700     DISPLAY WS-CELEBRATION-PRIORITY UPON CRT AT 1650.
061800 E010-EXIT.
061900     EXIT.
062000******************************************************************
062100 E011-FIRST-PAYMENT.
062200     IF WS-ST-COUNT = 1 AND WS-BADGE-FIRST-VICTORY = 'N'
062300         MOVE 'FIRST_PAYMENT'      TO MS-MILESTONE-TYPE
062400         MOVE WS-ST-TOTAL-AMOUNT   TO MS-ACHIEVEMENT-VALUE
062500         MOVE 'FIRST_VICTORY'      TO MS-BADGE-NAME
062600         MOVE SPACES               TO MS-DEBT-NAME
062700         MOVE 'YOU MADE YOUR FIRST PAYMENT -- THE HARDEST STEP'
062800             TO MS-MESSAGE
062900         WRITE DR-MILESTONE-REC
063000         MOVE 'Y' TO WS-BADGE-FIRST-VICTORY
063100         IF WS-CELEBRATION-PRIORITY < 1
063200             MOVE 1 TO WS-CELEBRATION-PRIORITY
063300         END-IF.
063400******************************************************************
063500 E012-DEBT-PAID-OFF.
063600     IF A-DEBT-WAS-JUST-RETIRED
063700         MOVE 'DEBT_PAID_OFF'          TO MS-MILESTONE-TYPE
063800         MOVE WS-JUST-RETIRED-ORIG-BAL TO MS-ACHIEVEMENT-VALUE
063900         MOVE WS-JUST-RETIRED-NAME     TO MS-DEBT-NAME
064000         IF WS-BADGE-DEBT-DESTROYER = 'N'
064100             MOVE 'DEBT_DESTROYER' TO MS-BADGE-NAME
064200             MOVE 'Y' TO WS-BADGE-DEBT-DESTROYER
064300         ELSE
064400             MOVE SPACES TO MS-BADGE-NAME
064500         END-IF
064600         STRING WS-JUST-RETIRED-NAME DELIMITED BY SPACE
064700             ' IS PAID OFF -- ONE DOWN!' DELIMITED BY SIZE
064800             INTO MS-MESSAGE
064900         WRITE DR-MILESTONE-REC
065000         MOVE 3 TO WS-CELEBRATION-PRIORITY.
065100******************************************************************
065200*    E013  --  PERCENTAGE-OF-DEBT-RETIRED MILESTONES             *
065300******************************************************************
065400 E013-PERCENTAGE-MILESTONES.
065500     COMPUTE WS-PROGRESS-PCT ROUNDED =
065600         (WS-ORIG-TOTAL-DEBT - WS-CUR-TOTAL-DEBT)
065700             / WS-ORIG-TOTAL-DEBT * 100.
065800     PERFORM E016-TEST-ONE-PCT-THRESHOLD
065900         VARYING K FROM 1 BY 1
066000         UNTIL K > 4.
066100 E013-EXIT.
066200     EXIT.
066300 E016-TEST-ONE-PCT-THRESHOLD.
066400     IF WS-PROGRESS-PCT >= WS-THRESHOLD-TABLE-4 (K)
066500         PERFORM E017-AWARD-PCT-MILESTONE.
066600 E017-AWARD-PCT-MILESTONE.
066700     EVALUATE WS-THRESHOLD-TABLE-4 (K)
066800         WHEN 25
066900             IF WS-BADGE-PCT-25 = 'Y'
067000                 GO TO E017-EXIT
067100             END-IF
067200             MOVE 'Y' TO WS-BADGE-PCT-25
067300             MOVE SPACES TO MS-BADGE-NAME
067400         WHEN 50
067500             IF WS-BADGE-PCT-50 = 'Y'
067600                 GO TO E017-EXIT
067700             END-IF
067800             MOVE 'Y' TO WS-BADGE-PCT-50
067900             MOVE 'HALFWAY_HERO' TO MS-BADGE-NAME
068000         WHEN 75
068100             IF WS-BADGE-PCT-75 = 'Y'
068200                 GO TO E017-EXIT
068300             END-IF
068400             MOVE 'Y' TO WS-BADGE-PCT-75
068500             MOVE SPACES TO MS-BADGE-NAME
068600         WHEN 90
068700             IF WS-BADGE-PCT-90 = 'Y'
068800                 GO TO E017-EXIT
068900             END-IF
069000             MOVE 'Y' TO WS-BADGE-PCT-90
069100             MOVE 'ALMOST_THERE' TO MS-BADGE-NAME
069200     END-EVALUATE.
069300     MOVE 'PERCENTAGE_MILESTONE' TO MS-MILESTONE-TYPE.
069400     MOVE WS-THRESHOLD-TABLE-4 (K) TO MS-ACHIEVEMENT-VALUE.
069500     MOVE SPACES TO MS-DEBT-NAME.
069600     MOVE 'YOU HAVE PAID OFF A MILESTONE PERCENTAGE OF YOUR DEBT'
069700         TO MS-MESSAGE.
069800     WRITE DR-MILESTONE-REC.
069900     IF WS-THRESHOLD-TABLE-4 (K) >= 75
070000         MOVE 3 TO WS-CELEBRATION-PRIORITY
070100     ELSE
070200         IF WS-CELEBRATION-PRIORITY < 2
070300             MOVE 2 TO WS-CELEBRATION-PRIORITY
070400         END-IF
070500     END-IF.
070600 E017-EXIT.
070700     EXIT.
070800******************************************************************
070900*    E014  --  CONSISTENCY-STREAK MILESTONES                     *
071000******************************************************************
071100 E014-STREAK-MILESTONES.
071200     PERFORM E018-TEST-ONE-STREAK-THRESHOLD
071300         VARYING K FROM 1 BY 1
071400         UNTIL K > 3.
071500 E014-EXIT.
071600     EXIT.
071700 E018-TEST-ONE-STREAK-THRESHOLD.
071800     IF WS-ST-CURRENT-STREAK >= WS-THRESHOLD-TABLE-3 (K)
071900         PERFORM E019-AWARD-STREAK-MILESTONE.
072000 E019-AWARD-STREAK-MILESTONE.
072100     EVALUATE WS-THRESHOLD-TABLE-3 (K)
072200         WHEN 7
072300             IF WS-BADGE-STREAK-7 = 'Y'
072400                 GO TO E019-EXIT
072500             END-IF
072600             MOVE 'Y' TO WS-BADGE-STREAK-7
072700             MOVE 'WEEK_WARRIOR' TO MS-BADGE-NAME
072800         WHEN 30
072900             IF WS-BADGE-STREAK-30 = 'Y'
073000                 GO TO E019-EXIT
073100             END-IF
073200             MOVE 'Y' TO WS-BADGE-STREAK-30
073300             MOVE 'MONTH_MASTER' TO MS-BADGE-NAME
073400         WHEN 90
073500             IF WS-BADGE-STREAK-90 = 'Y'
073600                 GO TO E019-EXIT
073700             END-IF
073800             MOVE 'Y' TO WS-BADGE-STREAK-90
073900             MOVE 'QUARTER_CHAMPION' TO MS-BADGE-NAME
074000     END-EVALUATE.
074100     MOVE 'CONSISTENCY_STREAK' TO MS-MILESTONE-TYPE.
074200     MOVE WS-ST-CURRENT-STREAK TO MS-ACHIEVEMENT-VALUE.
074300     MOVE SPACES TO MS-DEBT-NAME.
074400     MOVE 'YOU ARE ON A PAYMENT STREAK -- KEEP IT GOING'
074500         TO MS-MESSAGE.
074600     WRITE DR-MILESTONE-REC.
074700     IF WS-CELEBRATION-PRIORITY < 2
074800         MOVE 2 TO WS-CELEBRATION-PRIORITY.
074900 E019-EXIT.
075000     EXIT.
075100******************************************************************
075200*    E015  --  INTEREST-SAVINGS MILESTONES                       *
075300******************************************************************
075400 E015-SAVINGS-MILESTONES.
075500     PERFORM E01B-TEST-ONE-SAVED-THRESHOLD
075600         VARYING K FROM 1 BY 1
075700         UNTIL K > 5.
075800 E015-EXIT.
075900     EXIT.
076000 E01B-TEST-ONE-SAVED-THRESHOLD.
076100     IF WS-ST-TOTAL-INT-SAVED >= WS-THRESHOLD-TABLE-5 (K)
076200         PERFORM E01C-AWARD-SAVED-MILESTONE.
076300 E01C-AWARD-SAVED-MILESTONE.
076400     EVALUATE WS-THRESHOLD-TABLE-5 (K)
076500         WHEN 100
076600             IF WS-BADGE-SAVED-100 = 'Y'
076700                 GO TO E01C-EXIT
076800             END-IF
076900             MOVE 'Y' TO WS-BADGE-SAVED-100
077000             MOVE SPACES TO MS-BADGE-NAME
077100         WHEN 500
077200             IF WS-BADGE-SAVED-500 = 'Y'
077300                 GO TO E01C-EXIT
077400             END-IF
077500             MOVE 'Y' TO WS-BADGE-SAVED-500
077600             MOVE SPACES TO MS-BADGE-NAME
077700         WHEN 1000
077800             IF WS-BADGE-SAVED-1000 = 'Y'
077900                 GO TO E01C-EXIT
078000             END-IF
078100             MOVE 'Y' TO WS-BADGE-SAVED-1000
078200             IF WS-BADGE-SAVER = 'N'
078300                 MOVE 'SAVER' TO MS-BADGE-NAME
078400                 MOVE 'Y' TO WS-BADGE-SAVER
078500             ELSE
078600                 MOVE SPACES TO MS-BADGE-NAME
078700             END-IF
078800         WHEN 5000
078900             IF WS-BADGE-SAVED-5000 = 'Y'
079000                 GO TO E01C-EXIT
079100             END-IF
079200             MOVE 'Y' TO WS-BADGE-SAVED-5000
079300             IF WS-BADGE-SAVER = 'N'
079400                 MOVE 'SAVER' TO MS-BADGE-NAME
079500                 MOVE 'Y' TO WS-BADGE-SAVER
079600             ELSE
079700                 MOVE SPACES TO MS-BADGE-NAME
079800             END-IF
079900         WHEN 10000
080000             IF WS-BADGE-SAVED-10000 = 'Y'
080100                 GO TO E01C-EXIT
080200             END-IF
080300             MOVE 'Y' TO WS-BADGE-SAVED-10000
080400             IF WS-BADGE-SAVER = 'N'
080500                 MOVE 'SAVER' TO MS-BADGE-NAME
080600                 MOVE 'Y' TO WS-BADGE-SAVER
080700             ELSE
080800                 MOVE SPACES TO MS-BADGE-NAME
080900             END-IF
081000     END-EVALUATE.
081100     MOVE 'SAVINGS_MILESTONE' TO MS-MILESTONE-TYPE.
081200     MOVE WS-THRESHOLD-TABLE-5 (K) TO MS-ACHIEVEMENT-VALUE.
081300     MOVE SPACES TO MS-DEBT-NAME.
081400     MOVE 'YOUR EXTRA PAYMENTS HAVE SAVED YOU REAL INTEREST'
081500         TO MS-MESSAGE.
081600     WRITE DR-MILESTONE-REC.
081700     IF WS-CELEBRATION-PRIORITY < 1
081800         MOVE 1 TO WS-CELEBRATION-PRIORITY.
081900 E01C-EXIT.
082000     EXIT.
082100******************************************************************
082200*    E020  --  STREAK-INFO -- HOW FRESH IS THE CURRENT STREAK, AND *
082300*    HOW FAR IS THE CUSTOMER FROM THE NEXT STREAK BADGE.  USES THE *
082400*    WS-DAYS-SINCE-PAYMENT FIGURE CAPTURED BY D024 OFF THE SAME    *
082500*    Z910 JULIAN MATH THE STREAK CALCULATION ALREADY RUNS.         *
082600*    05-06-14  DWH  NEW FOR THE STREAK-INFO/NUDGE REQUEST -- SEE   *
082700*                   THE E021 BANNER BELOW FOR THE NUDGE HALF       *
082800******************************************************************
082900 E020-STREAK-INFO.
083000     MOVE 'N' TO WS-STREAK-AT-RISK-SW.
083100     IF WS-DAYS-SINCE-PAYMENT >= 2
083200         MOVE 'Y' TO WS-STREAK-AT-RISK-SW.
083300     MOVE 0 TO WS-NEXT-STREAK-BADGE WS-DAYS-UNTIL-NEXT-BADGE.
083400     PERFORM E022-TEST-NEXT-BADGE
083500         VARYING K FROM 1 BY 1
083600         UNTIL K > 3 OR WS-NEXT-STREAK-BADGE NOT = 0.
083700     DISPLAY 'DR2500 - STREAK AT RISK  ' UPON CRT AT 1801.
083800     DISPLAY WS-STREAK-AT-RISK-SW UPON CRT AT 1830.
083900     DISPLAY 'DR2500 - DAYS TO NEXT BADGE ' UPON CRT AT 1901.
084000     DISPLAY WS-DAYS-UNTIL-NEXT-BADGE UPON CRT AT 1930.
084100 E020-EXIT.
084200     EXIT.
084300 E022-TEST-NEXT-BADGE.
084400     IF WS-THRESHOLD-TABLE-3 (K) > WS-ST-CURRENT-STREAK
084500         MOVE WS-THRESHOLD-TABLE-3 (K) TO WS-NEXT-STREAK-BADGE
084600         COMPUTE WS-DAYS-UNTIL-NEXT-BADGE =
084700             WS-THRESHOLD-TABLE-3 (K) - WS-ST-CURRENT-STREAK.
085000******************************************************************
085100*    E021  --  HABIT NUDGE -- FIRST-MATCH-WINS PRIORITY LIST, THE  *
085200*    SAME WAY A CUSTOMER'S DAILY ACTION LIST IS BUILT.  OVERDUE IS *
085300*    TESTED OFF THIS CUSTOMER'S OWN DEBT SUBSET (WC-DUE-DAY), NOT  *
085400*    THE PAYMENT JUST POSTED -- A DEBT IS OVERDUE WHEN ITS DUE-DAY *
085500*    IS SET AND TODAY'S DAY-OF-MONTH HAS ALREADY PASSED IT.        *
085600******************************************************************
085700 E021-HABIT-NUDGE.
085800     MOVE 0 TO WS-NUDGE-URGENCY.
085900     MOVE SPACES TO WS-NUDGE-TITLE.
086000     PERFORM E023-FIND-OVERDUE-DEBT THRU E023-EXIT.
086100     IF A-PAYMENT-IS-OVERDUE
086200         MOVE 5 TO WS-NUDGE-URGENCY
086300         MOVE 'PAYMENT DUE' TO WS-NUDGE-TITLE
086400     ELSE
086500         IF WS-ST-CURRENT-STREAK > 0 AND WS-DAYS-SINCE-PAYMENT >= 2
086600             MOVE 4 TO WS-NUDGE-URGENCY
086700             MOVE 'PROTECT YOUR STREAK!' TO WS-NUDGE-TITLE
086800         ELSE
086900             IF WS-DAYS-SINCE-PAYMENT >= 7
087000                 MOVE 3 TO WS-NUDGE-URGENCY
087100                 MOVE 'WE MISS YOU!' TO WS-NUDGE-TITLE
087200             ELSE
087300                 IF WS-ORIG-TOTAL-DEBT > 0
087400                     AND WS-PROGRESS-PCT >= 45
087500                     AND WS-PROGRESS-PCT < 50
087600                         MOVE 1 TO WS-NUDGE-URGENCY
087700                         MOVE 'ALMOST HALFWAY!' TO WS-NUDGE-TITLE
087800                 END-IF
087900             END-IF
088000         END-IF
088100     END-IF.
088200     IF WS-NUDGE-URGENCY > 0
088300         DISPLAY 'DR2500 - HABIT NUDGE ' UPON CRT AT 2001
088400         DISPLAY WS-NUDGE-URGENCY UPON CRT AT 2030
088500         DISPLAY WS-NUDGE-TITLE UPON CRT AT 2035.
088600 E021-EXIT.
088700     EXIT.
088800 E023-FIND-OVERDUE-DEBT.
088900     MOVE 'N' TO WS-OVERDUE-SW.
089000     PERFORM E024-TEST-ONE-DUE-DATE
089100         VARYING I FROM 1 BY 1
089200         UNTIL I > WS-CUST-DEBT-COUNT.
089300 E023-EXIT.
089400     EXIT.
089500 E024-TEST-ONE-DUE-DATE.
089600     IF WC-PAID-OFF-FLAG (I) = 'N'
089700         AND WC-DUE-DAY (I) NOT = 0
089800         AND WS-RUN-DD > WC-DUE-DAY (I)
089900             MOVE 'Y' TO WS-OVERDUE-SW.
092100******************************************************************
092200*    Z910  --  CONVERT A YYYYMMDD (WJ-YYYY/WJ-MM/WJ-DD) DATE TO  *
092300*    ITS JULIAN DAY NUMBER (WJ-RESULT), SO PLAIN INTEGER         *
092400*    SUBTRACTION GIVES A CORRECT DAY COUNT ACROSS MONTH/YEAR     *
092500*    BOUNDARIES.  STANDARD ASTRONOMICAL FORMULA, INTEGER MATH.   *
092600******************************************************************
092700 Z910-CALC-JULIAN.
092800     COMPUTE WJ-A = (14 - WJ-MM) / 12.
092900     COMPUTE WJ-Y = WJ-YYYY + 4800 - WJ-A.
093000     COMPUTE WJ-M = WJ-MM + (12 * WJ-A) - 3.
093100     COMPUTE WJ-RESULT =
093200         WJ-DD + ((153 * WJ-M + 2) / 5) + (365 * WJ-Y)
093300             + (WJ-Y / 4) - (WJ-Y / 100) + (WJ-Y / 400) - 32045.
094500******************************************************************
094600 Z010-END-RTN.
094620     IF WS-FIRST-PAYMENT-SW = 'N' AND WS-CUST-PAY-COUNT > 0
094640         PERFORM D012-WRITE-STATS-RECORD THRU D012-EXIT.
094700     DISPLAY 'DR2500 - RUN COMPLETE, ' UPON CRT AT 1701.
094800     DISPLAY WS-DEBT-COUNT UPON CRT AT 1720.
094900     DISPLAY ' DEBTS LOADED' UPON CRT AT 1730.
095000     CLOSE DEBTS-FILE PAYMENTS-FILE STATSOUT-FILE MILESTON-FILE.
