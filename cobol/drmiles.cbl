000100******************************************************************
000200*    DRMILES  --  MOTIVATIONAL MILESTONE OUTPUT RECORD           *
000300*    COPY MEMBER FOR THE  MILESTON  FILE.  ZERO OR MORE 01-LEVEL *
000400*    RECORDS WRITTEN BY DR2500 PER PAYMENT POSTED.               *
000500******************************************************************
000600*    89-08  KLO   ORIGINAL LAYOUT, REQ 2244 (HABIT/STREAK PROGRAM)
000700*    90-02  KLO   ADDED MS-DEBT-NAME FOR DEBT-PAID-OFF MILESTONES
000750*    05-06  DWH   FIX:  RECORD ONLY TOTALED 156 BYTES AGAINST THE
000760*                 160-BYTE STANDARD -- FILLER WIDENED 1 TO 5
000800*
000900*    MS-MILESTONE-TYPE IS ONE OF -
001000*       FIRST_PAYMENT        DEBT_PAID_OFF     PERCENTAGE_MILESTONE
001100*       CONSISTENCY_STREAK   SAVINGS_MILESTONE
001200******************************************************************
001300 01  DR-MILESTONE-REC.
001400     05  MS-MILESTONE-TYPE           PIC X(20).
001600     05  MS-ACHIEVEMENT-VALUE        PIC S9(7)V99  COMP-3.
001700     05  MS-BADGE-NAME               PIC X(20).
001800     05  MS-DEBT-NAME                PIC X(30).
001900     05  MS-MESSAGE                  PIC X(80).
002000     05  FILLER                      PIC X(5).
