000100******************************************************************
000200*    DRDEBT  --  DEBT ACCOUNT MASTER RECORD                      *
000300*    COPY MEMBER FOR THE  DEBTS  EXTRACT (ONE 01-LEVEL PER       *
000400*    DEBT ACCOUNT, KEYED BY DR-CUST-ID / DR-DEBT-ID).            *
000500*    FIXED 105-BYTE LAYOUT.  INCLUDED BY DR1500, DR2500, DR3500. *
000600******************************************************************
000700*    86-04  RTW   ORIGINAL LAYOUT FOR DEBT RESOLUTION EXTRACT
000800*    86-11  RTW   ADDED PAID-OFF-FLAG, DUE-DAY PER PROG REQUEST
000900*    88-02  KLO   ADDED MONTHLY-INCOME / MONTHLY-EXPENSES SO
001000*                 DR3500 ASSESSMENT RUN DOES NOT NEED A SEPARATE
001100*                 CUSTOMER MASTER -- CARRIED REDUNDANTLY ON EACH
001200*                 DEBT LINE FOR A GIVEN CUST-ID, PER T.FENWICK
001300*    91-09  TAF   RESIZED FILLER FOR NEW 105-BYTE STANDARD
001400*    98-12  MPL   Y2K -- CONFIRMED DR-DUE-DAY AND ALL DATE-LIKE
001500*                 FIELDS ON THIS RECORD ARE DAY-OF-MONTH ONLY,
001600*                 NO 2-DIGIT YEAR STORED HERE.  NO CHANGE MADE.
001700*    03-06  MPL   REQ 4471 - DR-DEBT-TYPE WIDENED COMMENT ONLY,
001800*                 VALUES REMAIN THE CODE'S 12-BYTE LIST
001820*    05-06  DWH   FIX:  FILLER STILL SIZED FOR DISPLAY-WIDTH MONEY
001840*                 FIELDS FROM BEFORE THE 88-02 COMP-3 CONVERSION --
001860*                 RECORD ONLY TOTALED 89 BYTES AGAINST THE 105
001880*                 STANDARD.  FILLER WIDENED 5 TO 21 TO MATCH
001900******************************************************************
002000 01  DR-DEBT-REC.
002100*        DR-DEBT-TYPE VALUES ARE ONE OF -
002200*           CREDIT_CARD     PERSONAL_LOAN   STUDENT_LOAN
002300*           MORTGAGE        AUTO_LOAN       MEDICAL_BILL
002400*           OTHER
002500     05  DR-DEBT-ID                  PIC X(8).
002600     05  DR-CUST-ID                  PIC X(8).
002700     05  DR-CREDITOR-NAME            PIC X(30).
002800     05  DR-DEBT-TYPE                PIC X(12).
002900     05  DR-BALANCE                  PIC S9(7)V99  COMP-3.
003000     05  DR-APR                      PIC S9(2)V99  COMP-3.
003100     05  DR-MIN-PAYMENT              PIC S9(5)V99  COMP-3.
003200     05  DR-DUE-DAY                  PIC 9(2).
003300     05  DR-ACTIVE-FLAG              PIC X(1).
003400         88  DR-DEBT-IS-ACTIVE           VALUE 'Y'.
003500         88  DR-DEBT-IS-INACTIVE         VALUE 'N'.
003600     05  DR-PAID-OFF-FLAG            PIC X(1).
003700         88  DR-DEBT-IS-PAID-OFF         VALUE 'Y'.
003800         88  DR-DEBT-IS-NOT-PAID-OFF     VALUE 'N'.
003900     05  DR-MONTHLY-INCOME           PIC S9(7)V99  COMP-3.
004000     05  DR-MONTHLY-EXPENSES         PIC S9(7)V99  COMP-3.
004100     05  FILLER                      PIC X(21).
