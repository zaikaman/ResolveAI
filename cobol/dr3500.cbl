000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     DR3500.
000300 AUTHOR.         K L OKONKWO.
000400 INSTALLATION.   CNP DATA PROCESSING - CONSUMER SYSTEMS.
000500 DATE-WRITTEN.   03/02/1990.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - CONSUMER FINANCIAL DATA.
000800******************************************************************
000900*    DR3500  --  CUSTOMER FINANCIAL RISK ASSESSMENT               *
001000*                                                                *
001100*    READS THE DEBTS EXTRACT, SORTED CUST-ID, AND ACCUMULATES    *
001200*    EACH CUSTOMER'S ACTIVE (NOT PAID OFF) DEBTS ON A CONTROL    *
001300*    BREAK.  CATEGORIZES EACH DEBT HIGH/MODERATE/LOW INTEREST,   *
001400*    TOTALS BALANCES AND MINIMUM PAYMENTS, COMPUTES DEBT-TO-     *
001500*    INCOME RATIO AND AVAILABLE-FOR-DEBT FROM THE INCOME AND     *
001600*    EXPENSE FIGURES CARRIED ON THE DEBT LINE, AND FLAGS HIGH-   *
001700*    INTEREST AND HIGH-DTI RISK.  RULE-BASED -- NO EXTERNAL      *
001800*    CREDIT-SCORING SERVICE IS AVAILABLE ON-SITE.  WRITES ONE    *
001900*    ASSESSMENT RECORD PER CUSTOMER.                             *
002000******************************************************************
002100*                       C H A N G E   L O G                      *
002200******************************************************************
002300*    90-03-02  KLO  ORIGINAL PROGRAM, REQ 2298 (RULE-BASED RISK
002400*                   ASSESSMENT, NO SCORING BUREAU FEED ON-SITE)
002500*    90-03-20  KLO  ADDED HIGH/MODERATE/LOW INTEREST-COUNT
002600*                   CATEGORIZATION PER PILOT REVIEW COMMENTS
002700*    91-09-30  TAF  DEBT TABLE ENLARGED TO MATCH DR1500/DR2500
002800*    93-04-14  TAF  FIX:  A CUSTOMER WITH ZERO ACTIVE DEBTS WAS
002900*                   FALLING THROUGH WITH GARBAGE TOTALS -- FORCE
003000*                   ZERO TOTALS AND SKIP THE DTI/RISK TESTS
003100*    95-07-11  TAF  AVAILABLE-FOR-DEBT NOW COMPUTED ONLY WHEN
003200*                   BOTH INCOME AND EXPENSES ARE PRESENT, PER
003300*                   REQ 3350
003400*    98-12-03  MPL  Y2K -- NO DATE FIELDS ON THIS RECORD, REVIEW
003500*                   ONLY, NO CODE CHANGE
003600*    99-11-19  MPL  REQ 4471 -- CREDITOR-NAME AND DEBT-COUNT
003700*                   EDITS ADDED SO A BAD EXTRACT DOES NOT SILENTLY
003800*                   PRODUCE A MEANINGLESS ASSESSMENT
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CONSOLE IS CRT
004500     C01 IS TOP-OF-FORM
004600     CLASS APR-CATEGORY-CLASS IS 'H' 'M' 'L'
004700     UPSI-0 ON STATUS IS TRACE-IS-ON
004800     UPSI-0 OFF STATUS IS TRACE-IS-OFF.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT DEBTS-FILE       ASSIGN TO DEBTS
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-DEBTS-STATUS.
005400     SELECT ASSESS-FILE      ASSIGN TO ASSESS
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-ASSESS-STATUS.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  DEBTS-FILE
006000     LABEL RECORDS ARE STANDARD.
006100     COPY 'drdebt.cbl'.
006200 FD  ASSESS-FILE
006300     LABEL RECORDS ARE STANDARD.
006400     COPY 'drassess.cbl'.
006500 WORKING-STORAGE SECTION.
006600******************************************************************
006700*    FILE STATUS AND CONTROL SWITCHES                            *
006800******************************************************************
006900 01  WS-FILE-STATUSES.
007000     05  WS-DEBTS-STATUS             PIC X(2).
007100         88  DEBTS-OK                    VALUE '00'.
007200         88  DEBTS-EOF                   VALUE '10'.
007300     05  WS-ASSESS-STATUS            PIC X(2).
007400 01  WS-SWITCHES.
007500     05  WS-EOF-DEBTS-SW             PIC X VALUE 'N'.
007600         88  ALL-DEBTS-READ              VALUE 'Y'.
007800     05  WS-REC-VALID-SW             PIC X VALUE 'Y'.
007900         88  DEBT-REC-IS-VALID           VALUE 'Y'.
008000008200******************************************************************
008300*    HOLD AREA -- CURRENT DEBT RECORD, SAVED SO THE READ-AHEAD   *
008400*    CONTROL BREAK CAN COMPARE THE NEXT RECORD'S CUST-ID         *
008500******************************************************************
008600 01  WS-DEBT-HOLD.
008700     05  DH-DEBT-ID                  PIC X(8).
008800     05  DH-CUST-ID                  PIC X(8).
008900     05  DH-CREDITOR-NAME            PIC X(30).
009000     05  DH-DEBT-TYPE                PIC X(12).
009100     05  DH-BALANCE                  PIC S9(7)V99 COMP-3.
009200     05  DH-APR                      PIC S9(2)V99 COMP-3.
009300     05  DH-MIN-PAYMENT              PIC S9(5)V99 COMP-3.
009400     05  DH-DUE-DAY                  PIC 9(2).
009500     05  DH-ACTIVE-FLAG              PIC X(1).
009600     05  DH-STATUS-PAIR REDEFINES DH-ACTIVE-FLAG PIC XX.
009650     05  DH-PAID-OFF-FLAG            PIC X(1).
009700     05  DH-MONTHLY-INCOME           PIC S9(7)V99 COMP-3.
009800     05  DH-MONTHLY-EXPENSES         PIC S9(7)V99 COMP-3.
009900******************************************************************
010400 01  WS-CUST-ACCUM.
010500     05  WS-CUST-ID-HOLD             PIC X(8) VALUE SPACES.
010600     05  WS-TOTAL-DEBT               PIC S9(9)V99 COMP-3.
010700     05  WS-TOTAL-MIN-PAYMENT        PIC S9(7)V99 COMP-3.
010800     05  WS-TOTAL-INT-BURDEN         PIC S9(7)V99 COMP-3.
010900     05  WS-HIGH-INT-COUNT           PIC S9(3) COMP.
011000     05  WS-MOD-INT-COUNT            PIC S9(3) COMP.
011100     05  WS-LOW-INT-COUNT            PIC S9(3) COMP.
011200     05  WS-DEBT-LINE-COUNT          PIC S9(3) COMP.
011300     05  WS-CUST-INCOME              PIC S9(7)V99 COMP-3.
011400     05  WS-CUST-EXPENSES            PIC S9(7)V99 COMP-3.
011500     05  WS-CUST-INCOME-SEEN-SW      PIC X VALUE 'N'.
011600     05  WS-CUST-EXPENSE-SEEN-SW     PIC X VALUE 'N'.
011700     05  WS-DTI-RATIO                PIC 9V99 COMP-3.
011800     05  WS-AVAILABLE-FOR-DEBT       PIC S9(7)V99 COMP-3.
011900     05  WS-RISK-HIGH-INT-SW         PIC X VALUE 'N'.
012000         88  WS-RISK-HIGH-INT-ON         VALUE 'Y'.
012100     05  WS-RISK-HIGH-DTI-SW         PIC X VALUE 'N'.
012200         88  WS-RISK-HIGH-DTI-ON         VALUE 'Y'.
012300     05  WS-BUDGET-BUFFER            PIC S9(7)V99 COMP-3.
012400     05  WS-BUDGET-BUFFER-PCT        PIC S9(3)V99 COMP-3.
012500     05  WS-SUSTAIN-SW               PIC X VALUE 'Y'.
012600         88  WS-BUDGET-IS-SUSTAIN        VALUE 'Y'.
012650         88  WS-BUDGET-IS-SHORT          VALUE 'N'.
012700******************************************************************
012800*    APR CATEGORY THRESHOLDS, PACKED, USED BY C010                *
012900******************************************************************
013000 01  WS-APR-THRESHOLDS.
013100     05  WS-HIGH-APR-FLOOR           PIC S9(2)V99 COMP-3 VALUE 15.
013200     05  WS-MOD-APR-FLOOR            PIC S9(2)V99 COMP-3 VALUE 10.
013300     05  WS-VERY-HIGH-APR-FLOOR      PIC S9(2)V99 COMP-3 VALUE 18.
013400     05  WS-DTI-CEILING              PIC 9V99     VALUE 0.43.
013450     05  WS-DTI-CEILING-R REDEFINES WS-DTI-CEILING.
013500         10  WS-DTI-WHOLE            PIC 9.
013600         10  WS-DTI-FRACTION         PIC 99.
013800 01  WS-DEBT-CAP                     PIC S9(3) COMP VALUE 50.
013850 01  WS-RUN-DATE                     PIC 9(8) VALUE ZEROS.
013860 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
013870     05  WS-RUN-YYYY                 PIC 9(4).
013880     05  WS-RUN-MM                   PIC 9(2).
013890     05  WS-RUN-DD                   PIC 9(2).
013900******************************************************************
014000*    MISCELLANEOUS WORK FIELDS                                   *
014100******************************************************************
014200 01  WS-TEMP-AMT-1                   PIC S9(7)V99 COMP-3.
014400 01  WS-CUST-COUNT                   PIC S9(5) COMP VALUE 0.
014500 PROCEDURE DIVISION.
014600******************************************************************
014700 A010-MAIN-LINE.
014800     PERFORM A020-INITIALIZE.
014900     PERFORM F010-READ-DEBT THRU F010-EXIT.
015000     PERFORM B000-PROCESS-ONE-CUSTOMER THRU B000-EXIT
015100         UNTIL ALL-DEBTS-READ.
015200     PERFORM Z010-END-RTN.
015300     STOP RUN.
015400******************************************************************
015500 A020-INITIALIZE.
015550     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
015600     OPEN INPUT  DEBTS-FILE
015700          OUTPUT ASSESS-FILE.
015800     DISPLAY SPACES UPON CRT.
015900     DISPLAY '* * * *  B E G I N   D R 3 5 0 0  * * * *'
016000         UPON CRT AT 0101.
016050     DISPLAY 'RUN DATE ' UPON CRT AT 0201.
016060     DISPLAY WS-RUN-YYYY UPON CRT AT 0210.
016070     DISPLAY WS-RUN-MM UPON CRT AT 0215.
016080     DISPLAY WS-RUN-DD UPON CRT AT 0218.
016100******************************************************************
016200*    F010  --  READ ONE DEBT LINE, EDIT IT (U7), SAVE IN THE     *
016300*    HOLD AREA.  A RECORD THAT FAILS EDIT IS SKIPPED AND DOES    *
016400*    NOT ENTER ANY CUSTOMER'S TOTALS.                            *
016500******************************************************************
016600 F010-READ-DEBT.
016700     READ DEBTS-FILE
016800         AT END
016900             MOVE 'Y' TO WS-EOF-DEBTS-SW
017000             GO TO F010-EXIT.
017100     PERFORM F020-EDIT-DEBT-RECORD THRU F020-EXIT.
017200     IF NOT DEBT-REC-IS-VALID
017300         GO TO F010-READ-DEBT.
017400     MOVE DR-DEBT-ID             TO DH-DEBT-ID.
017500     MOVE DR-CUST-ID             TO DH-CUST-ID.
017600     MOVE DR-CREDITOR-NAME       TO DH-CREDITOR-NAME.
017700     MOVE DR-DEBT-TYPE           TO DH-DEBT-TYPE.
017800     MOVE DR-BALANCE             TO DH-BALANCE.
017900     MOVE DR-APR                 TO DH-APR.
018000     MOVE DR-MIN-PAYMENT         TO DH-MIN-PAYMENT.
018100     MOVE DR-DUE-DAY             TO DH-DUE-DAY.
018200     MOVE DR-ACTIVE-FLAG         TO DH-ACTIVE-FLAG.
018300     MOVE DR-PAID-OFF-FLAG       TO DH-PAID-OFF-FLAG.
018400     MOVE DR-MONTHLY-INCOME      TO DH-MONTHLY-INCOME.
018500     MOVE DR-MONTHLY-EXPENSES    TO DH-MONTHLY-EXPENSES.
018600 F010-EXIT.
018700     EXIT.
018800******************************************************************
018900*    F020  --  U7 EDITS ON ONE INCOMING DEBT LINE.  A BAD LINE   *
019000*    IS DISPLAYED AND SKIPPED, NOT FATAL TO THE RUN.             *
019100******************************************************************
019200 F020-EDIT-DEBT-RECORD.
019300     MOVE 'Y' TO WS-REC-VALID-SW.
019400     IF DR-BALANCE NOT > 0
019500         MOVE 'N' TO WS-REC-VALID-SW
019600         DISPLAY 'DR3500 - BALANCE NOT POSITIVE, DEBT '
019700             UPON CRT AT 2001
019800         DISPLAY DR-DEBT-ID UPON CRT AT 2050
019900         GO TO F020-EXIT.
020000     IF DR-APR < 0 OR DR-APR > 50
020100         MOVE 'N' TO WS-REC-VALID-SW
020200         DISPLAY 'DR3500 - APR OUT OF RANGE, DEBT '
020300             UPON CRT AT 2101
020400         DISPLAY DR-DEBT-ID UPON CRT AT 2150
020500         GO TO F020-EXIT.
020600     IF DR-MONTHLY-INCOME < 0
020700         MOVE 'N' TO WS-REC-VALID-SW
020800         DISPLAY 'DR3500 - INCOME NEGATIVE, DEBT '
020900             UPON CRT AT 2201
021000         DISPLAY DR-DEBT-ID UPON CRT AT 2250
021100         GO TO F020-EXIT.
021200     IF DR-MONTHLY-EXPENSES < 0
021300         MOVE 'N' TO WS-REC-VALID-SW
021400         DISPLAY 'DR3500 - EXPENSES NEGATIVE, DEBT '
021500             UPON CRT AT 2301
021600         DISPLAY DR-DEBT-ID UPON CRT AT 2350
021700         GO TO F020-EXIT.
021800     IF DR-MIN-PAYMENT < 0
021900         MOVE 'N' TO WS-REC-VALID-SW
022000         DISPLAY 'DR3500 - MINIMUM PAYMENT NEGATIVE, DEBT '
022100             UPON CRT AT 2401
022200         DISPLAY DR-DEBT-ID UPON CRT AT 2450
022300         GO TO F020-EXIT.
022400     IF DR-CREDITOR-NAME = SPACES
022500         MOVE 'N' TO WS-REC-VALID-SW
022600         DISPLAY 'DR3500 - CREDITOR NAME BLANK, DEBT '
022700             UPON CRT AT 2501
022800         DISPLAY DR-DEBT-ID UPON CRT AT 2550
022900         GO TO F020-EXIT.
023000 F020-EXIT.
023100     EXIT.
023200******************************************************************
023300*    B000  --  CONTROL BREAK ON CUST-ID.  ACCUMULATES ONE        *
023400*    CUSTOMER'S ACTIVE, NOT-PAID-OFF DEBTS AND WRITES ONE        *
023500*    ASSESSMENT RECORD BEFORE MOVING TO THE NEXT CUSTOMER.       *
023600******************************************************************
023700 B000-PROCESS-ONE-CUSTOMER.
023800     PERFORM B010-RESET-ACCUMULATORS.
023900     MOVE DH-CUST-ID TO WS-CUST-ID-HOLD.
024000     PERFORM B020-ACCUM-ONE-DEBT THRU B020-EXIT
024100         UNTIL ALL-DEBTS-READ OR DH-CUST-ID NOT = WS-CUST-ID-HOLD.
024200     PERFORM C030-COMPUTE-DTI THRU C030-EXIT.
024220     PERFORM C040-SUSTAINABILITY-CHECK THRU C040-EXIT.
024300     PERFORM D010-WRITE-ASSESSMENT.
024400     ADD 1 TO WS-CUST-COUNT.
024500 B000-EXIT.
024600     EXIT.
024700 B010-RESET-ACCUMULATORS.
024800     MOVE 0 TO WS-TOTAL-DEBT WS-TOTAL-MIN-PAYMENT
024900               WS-TOTAL-INT-BURDEN WS-HIGH-INT-COUNT
025000               WS-MOD-INT-COUNT WS-LOW-INT-COUNT
025100               WS-DEBT-LINE-COUNT WS-CUST-INCOME WS-CUST-EXPENSES.
025200     MOVE 'N' TO WS-CUST-INCOME-SEEN-SW WS-CUST-EXPENSE-SEEN-SW
025300                 WS-RISK-HIGH-INT-SW WS-RISK-HIGH-DTI-SW.
025400     MOVE 0 TO WS-DTI-RATIO WS-AVAILABLE-FOR-DEBT
025420               WS-BUDGET-BUFFER WS-BUDGET-BUFFER-PCT.
025440     MOVE 'Y' TO WS-SUSTAIN-SW.
025500******************************************************************
025600*    B020  --  FOLD ONE DEBT LINE INTO THE CUSTOMER'S TOTALS,    *
025700*    THEN READ AHEAD TO THE NEXT LINE                            *
025800******************************************************************
025900 B020-ACCUM-ONE-DEBT.
025950     IF TRACE-IS-ON
025960         DISPLAY 'DR3500 - TRACE DEBT/STATUS-PAIR ' UPON CRT AT 0301
025970         DISPLAY DH-DEBT-ID UPON CRT AT 0335
025980         DISPLAY DH-STATUS-PAIR UPON CRT AT 0350.
026000     IF DH-MONTHLY-INCOME > 0
026100         MOVE DH-MONTHLY-INCOME   TO WS-CUST-INCOME
026200         MOVE 'Y' TO WS-CUST-INCOME-SEEN-SW.
026300     IF DH-MONTHLY-EXPENSES > 0
026400         MOVE DH-MONTHLY-EXPENSES TO WS-CUST-EXPENSES
026500         MOVE 'Y' TO WS-CUST-EXPENSE-SEEN-SW.
026600     IF DH-ACTIVE-FLAG = 'Y' AND DH-PAID-OFF-FLAG = 'N'
026700         IF WS-DEBT-LINE-COUNT < WS-DEBT-CAP
026800             ADD 1 TO WS-DEBT-LINE-COUNT
026900             ADD DH-BALANCE TO WS-TOTAL-DEBT
027000             ADD DH-MIN-PAYMENT TO WS-TOTAL-MIN-PAYMENT
027100             COMPUTE WS-TEMP-AMT-1 ROUNDED =
027200                 DH-BALANCE * DH-APR / 100
027300             ADD WS-TEMP-AMT-1 TO WS-TOTAL-INT-BURDEN
027400             PERFORM C010-CATEGORIZE-DEBT
027500         ELSE
027600             DISPLAY 'DR3500 - OVER 50 DEBTS, CUST-ID '
027700                 UPON CRT AT 2601
027800             DISPLAY WS-CUST-ID-HOLD UPON CRT AT 2650
027900         END-IF.
028000     PERFORM F010-READ-DEBT THRU F010-EXIT.
028100 B020-EXIT.
028200     EXIT.
028300******************************************************************
028400*    C010  --  CATEGORIZE ONE DEBT'S INTEREST RATE               *
028500******************************************************************
028600 C010-CATEGORIZE-DEBT.
028700     IF DH-APR >= WS-HIGH-APR-FLOOR
028800         ADD 1 TO WS-HIGH-INT-COUNT
028900     ELSE
029000         IF DH-APR >= WS-MOD-APR-FLOOR
029100             ADD 1 TO WS-MOD-INT-COUNT
029200         ELSE
029300             ADD 1 TO WS-LOW-INT-COUNT
029400         END-IF
029500     END-IF.
029600     IF DH-APR >= WS-VERY-HIGH-APR-FLOOR
029700         SET WS-RISK-HIGH-INT-ON TO TRUE.
029800******************************************************************
029900*    C030  --  DEBT-TO-INCOME RATIO AND AVAILABLE-FOR-DEBT       *
030000******************************************************************
030100 C030-COMPUTE-DTI.
030200     IF WS-CUST-INCOME-SEEN-SW = 'N' OR WS-CUST-INCOME NOT > 0
030300         MOVE 0 TO WS-DTI-RATIO
030400         GO TO C030-EXIT.
030500     COMPUTE WS-DTI-RATIO ROUNDED =
030600         WS-TOTAL-MIN-PAYMENT / WS-CUST-INCOME.
030700     IF WS-DTI-RATIO > WS-DTI-CEILING
030800         SET WS-RISK-HIGH-DTI-ON TO TRUE.
030850     IF WS-CUST-EXPENSE-SEEN-SW = 'Y' AND WS-CUST-EXPENSES >= 0
030900         COMPUTE WS-AVAILABLE-FOR-DEBT =
031000             WS-CUST-INCOME - WS-CUST-EXPENSES - WS-TOTAL-MIN-PAYMENT.
031100 C030-EXIT.
031200     EXIT.
031210******************************************************************
031220*    C040  --  BUDGET SUSTAINABILITY CHECK, ADDED PER REQ 4417,   *
031230*    95-07-11  TAF.  NOT CARRIED ON THE ASSESSMENT RECORD --      *
031240*    CONSOLE-ONLY, SAME AS THE MILESTONE PRIORITY DISPLAY OVER    *
031250*    ON DR2500.  ONLY MEANINGFUL WHEN BOTH INCOME AND EXPENSES    *
031260*    CAME IN ON THE DEBT EXTRACT -- SEE C030 ABOVE.               *
031270******************************************************************
031280 C040-SUSTAINABILITY-CHECK.
031290     IF WS-CUST-INCOME-SEEN-SW = 'N' OR WS-CUST-EXPENSE-SEEN-SW = 'N'
031300         GO TO C040-EXIT.
031310     COMPUTE WS-BUDGET-BUFFER =
031320         WS-AVAILABLE-FOR-DEBT - WS-TOTAL-MIN-PAYMENT.
031330     IF WS-AVAILABLE-FOR-DEBT < WS-TOTAL-MIN-PAYMENT
031340         MOVE 'N' TO WS-SUSTAIN-SW
031350         DISPLAY 'DR3500 - UNSUSTAINABLE BUDGET, CUST '
031360             WS-CUST-ID-HOLD ' DEFICIT ' WS-BUDGET-BUFFER
031370             UPON CRT AT 0401
031380         GO TO C040-EXIT.
031390     MOVE 'Y' TO WS-SUSTAIN-SW.
031400     IF WS-TOTAL-MIN-PAYMENT = 0
031410         MOVE 100 TO WS-BUDGET-BUFFER-PCT
031420     ELSE
031430         COMPUTE WS-BUDGET-BUFFER-PCT ROUNDED =
031440             (WS-BUDGET-BUFFER / WS-TOTAL-MIN-PAYMENT) * 100.
031450     IF WS-BUDGET-BUFFER-PCT < 10
031460         DISPLAY 'DR3500 - THIN BUDGET BUFFER, CUST '
031470             WS-CUST-ID-HOLD ' BUFFER PCT ' WS-BUDGET-BUFFER-PCT
031480             UPON CRT AT 0401.
031490 C040-EXIT.
031500     EXIT.
031510******************************************************************
031520*    D010  --  BUILD AND WRITE THE ASSESSMENT RECORD             *
031530******************************************************************
031600 D010-WRITE-ASSESSMENT.
031700     MOVE WS-CUST-ID-HOLD          TO AS-CUST-ID.
031800     MOVE WS-TOTAL-DEBT            TO AS-TOTAL-DEBT.
031900     MOVE WS-TOTAL-MIN-PAYMENT     TO AS-TOTAL-MIN-PAYMENT.
032000     MOVE WS-TOTAL-INT-BURDEN      TO AS-TOTAL-INTEREST-BURDEN.
032100     MOVE WS-DTI-RATIO             TO AS-DTI-RATIO.
032200     MOVE WS-AVAILABLE-FOR-DEBT    TO AS-AVAILABLE-FOR-DEBT.
032300     MOVE WS-HIGH-INT-COUNT        TO AS-HIGH-INT-COUNT.
032400     MOVE WS-MOD-INT-COUNT         TO AS-MOD-INT-COUNT.
032500     MOVE WS-LOW-INT-COUNT         TO AS-LOW-INT-COUNT.
032600     IF WS-RISK-HIGH-INT-ON
032700         MOVE 'Y' TO AS-RISK-HIGH-INTEREST
032800     ELSE
032900         MOVE 'N' TO AS-RISK-HIGH-INTEREST.
033000     IF WS-RISK-HIGH-DTI-ON
033100         MOVE 'Y' TO AS-RISK-HIGH-DTI
033200     ELSE
033300         MOVE 'N' TO AS-RISK-HIGH-DTI.
033400     WRITE DR-ASSESSMENT-REC.
033500******************************************************************
033600 Z010-END-RTN.
033700     DISPLAY 'DR3500 - RUN COMPLETE, ' UPON CRT AT 1701.
033800     DISPLAY WS-CUST-COUNT UPON CRT AT 1720.
033900     DISPLAY ' CUSTOMERS ASSESSED' UPON CRT AT 1730.
034000     CLOSE DEBTS-FILE ASSESS-FILE.
