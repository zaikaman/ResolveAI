000100******************************************************************
000200*    DRPAY  --  DEBT PAYMENT TRANSACTION / HISTORY RECORD        *
000300*    COPY MEMBER FOR THE  PAYMENTS  FILE.  ONE 01-LEVEL PER      *
000400*    PAYMENT, SORTED CUST-ID / PAY-DATE.  ALSO USED AS THE       *
000500*    TRANSACTION RECORD FOR DR2500 PAYMENT POSTING.              *
000600******************************************************************
000700*    86-05  RTW   ORIGINAL LAYOUT
000800*    87-01  RTW   ADDED DP-TRAN-CODE TO CARRY POST/REVERSE FLAG
000900*                 ON THE SAME PHYSICAL RECORD (SEE DR2500)
001000*    92-03  TAF   ADDED DP-INTEREST-SAVED PER PROGRAM SPEC
001100*    98-11  MPL   Y2K -- DP-PAY-DATE CONFIRMED FULL 8-BYTE
001200*                 YYYYMMDD, NO CENTURY WINDOWING REQUIRED
001300******************************************************************
001400 01  DR-PAYMENT-REC.
001500     05  DP-PAYMENT-ID               PIC X(8).
001600     05  DP-CUST-ID                  PIC X(8).
001700     05  DP-DEBT-ID                  PIC X(8).
001800     05  DP-PAY-AMOUNT               PIC S9(7)V99  COMP-3.
001900     05  DP-PAY-DATE                 PIC 9(8).
002000     05  DP-PAY-DATE-R REDEFINES DP-PAY-DATE.
002100         10  DP-PAY-YYYY             PIC 9(4).
002200         10  DP-PAY-MM               PIC 9(2).
002300         10  DP-PAY-DD               PIC 9(2).
002400     05  DP-INTEREST-SAVED           PIC S9(5)V99  COMP-3.
002500     05  DP-TRAN-CODE                PIC X(1).
002600         88  DP-TRAN-IS-POST             VALUE 'P'.
002700         88  DP-TRAN-IS-REVERSAL         VALUE 'R'.
002800     05  FILLER                      PIC X(5).
