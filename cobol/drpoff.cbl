000100******************************************************************
000200*    DRPOFF  --  DEBT PAYOFF ORDER OUTPUT RECORD                 *
000300*    COPY MEMBER FOR THE  PAYOFF  FILE.  ONE 01-LEVEL WRITTEN    *
000400*    BY DR1500 THE FIRST MONTH A GIVEN DEBT REACHES A ZERO       *
000500*    BALANCE, IN THE ORDER DEBTS ARE RETIRED.                    *
000600******************************************************************
000700*    86-07  RTW   ORIGINAL LAYOUT
000800******************************************************************
000900 01  DR-PAYOFF-REC.
001000     05  PO-DEBT-ID                  PIC X(8).
001100     05  PO-DEBT-NAME                PIC X(30).
001200     05  PO-PAYOFF-MONTH             PIC 9(3).
001300     05  PO-PAYOFF-DATE              PIC 9(8).
001400     05  PO-PAYOFF-DATE-R REDEFINES PO-PAYOFF-DATE.
001500         10  PO-PAYOFF-YYYY          PIC 9(4).
001600         10  PO-PAYOFF-MM            PIC 9(2).
001700         10  PO-PAYOFF-DD            PIC 9(2).
001800     05  PO-CUM-INTEREST-AT-PAYOFF   PIC S9(7)V99  COMP-3.
001900     05  PO-CUM-TOTAL-AT-PAYOFF      PIC S9(9)V99  COMP-3.
002000     05  FILLER                      PIC X(19).
