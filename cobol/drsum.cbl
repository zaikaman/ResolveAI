000100******************************************************************
000200*    DRSUM  --  PLAN SUMMARY OUTPUT RECORD                       *
000300*    COPY MEMBER FOR THE  PLANSUM  FILE.  ONE 01-LEVEL WRITTEN   *
000400*    PER PLAN RUN BY DR1500, AFTER THE LAST SIMULATED MONTH.     *
000500******************************************************************
000600*    86-07  RTW   ORIGINAL LAYOUT
000700*    89-07  KLO   ADDED PS-INTEREST-SAVED / PS-MONTHS-SAVED FOR
000800*                 THE MINIMUM-ONLY BASELINE COMPARISON, REQ 2201
000850*    05-06  DWH   FIX:  RECORD ONLY TOTALED 59 BYTES AGAINST THE
000860*                 70-BYTE STANDARD -- FILLER WIDENED 15 TO 26
000900******************************************************************
001000 01  DR-PLAN-SUMMARY-REC.
001100     05  PS-CUST-ID                  PIC X(8).
001200     05  PS-STRATEGY                 PIC X(1).
001300     05  PS-DEBT-FREE-DATE           PIC 9(8).
001400     05  PS-DEBT-FREE-DATE-R REDEFINES PS-DEBT-FREE-DATE.
001500         10  PS-FREE-YYYY            PIC 9(4).
001600         10  PS-FREE-MM              PIC 9(2).
001700         10  PS-FREE-DD              PIC 9(2).
001800     05  PS-TOTAL-MONTHS             PIC 9(3).
001900     05  PS-TOTAL-INTEREST           PIC S9(7)V99  COMP-3.
002000     05  PS-TOTAL-PAID               PIC S9(9)V99  COMP-3.
002100     05  PS-MONTHLY-PAYMENT          PIC S9(7)V99  COMP-3.
002200     05  PS-INTEREST-SAVED           PIC S9(7)V99  COMP-3.
002300     05  PS-MONTHS-SAVED             PIC 9(3).
002400     05  FILLER                      PIC X(26).
