000100******************************************************************
000200*    DRSCHED  --  REPAYMENT SCHEDULE OUTPUT RECORD               *
000300*    COPY MEMBER FOR THE  SCHEDULE  FILE.  ONE 01-LEVEL WRITTEN  *
000400*    PER DEBT PER SIMULATED MONTH BY DR1500.                     *
000500******************************************************************
000600*    86-07  RTW   ORIGINAL LAYOUT
000700*    89-07  KLO   ADDED SC-PAYOFF-FLAG PER REQ 2201
000750*    05-06  DWH   FIX:  RECORD ONLY TOTALED 84 BYTES AGAINST THE
000760*                 90-BYTE STANDARD -- FILLER WIDENED 15 TO 21
000800******************************************************************
000900 01  DR-SCHEDULE-REC.
001000     05  SC-MONTH-NO                 PIC 9(3).
001100     05  SC-SCHED-DATE               PIC 9(8).
001200     05  SC-SCHED-DATE-R REDEFINES SC-SCHED-DATE.
001300         10  SC-SCHED-YYYY           PIC 9(4).
001400         10  SC-SCHED-MM             PIC 9(2).
001500         10  SC-SCHED-DD             PIC 9(2).
001600     05  SC-DEBT-ID                  PIC X(8).
001700     05  SC-DEBT-NAME                PIC X(30).
001800     05  SC-PAYMENT-AMOUNT           PIC S9(7)V99  COMP-3.
001900     05  SC-PRINCIPAL                PIC S9(7)V99  COMP-3.
002000     05  SC-INTEREST                 PIC S9(5)V99  COMP-3.
002100     05  SC-REMAINING-BALANCE        PIC S9(7)V99  COMP-3.
002200     05  SC-PAYOFF-FLAG              PIC X(1).
002300         88  SC-DEBT-RETIRED             VALUE 'Y'.
002400     05  FILLER                      PIC X(21).
